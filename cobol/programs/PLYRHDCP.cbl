000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  PLYRHDCP.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/89.
000700 DATE-COMPILED. 03/11/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          PLAYER-LEVEL HANDICAP SERVICE.  GIVEN THE FULL IN-
001400*          MEMORY SCORE TABLE BUILT BY HDCPUPDT, A TARGET
001500*          PLAYER ID AND THE NUMBER OF SCORE ROWS IN USE, THIS
001600*          MODULE PULLS OUT THAT ONE PLAYER'S ROUNDS (IN THE
001700*          ORDER THEY SIT IN THE TABLE, WHICH IS SCORE-ID ORDER
001800*          SINCE HDCPUPDT ONLY EVER APPENDS), BUILDS THE
001900*          PARALLEL SCORE/PAR/SLOPE LISTS AND CALLS HDCPCALC.
002000*
002100*          A PLAYER WITH NO SCORES GETS 0.00 WITHOUT EVER
002200*          TOUCHING HDCPCALC - SEE THE RULE IN 200-INVOKE-CALC.
002300*
002400*          CALLING SEQUENCE -
002500*             CALL 'PLYRHDCP' USING LK-PH-PARMS.
002600*
002700******************************************************************
002800*CHANGE LOG.
002900*
003000*    DATE     BY   TICKET    DESCRIPTION
003100*    -------- ---  --------  ------------------------------------
003200*    03/11/89 JRS  GC-0002   ORIGINAL PROGRAM.
003300*    07/02/89 JRS  GC-0014   PICKS UP THE EFFECTIVE-SLOPE FIX
003400*                            MADE IN HDCPCALC - NO CHANGE HERE,
003500*                            NOTED FOR THE FILE.
003600*    02/08/93 DMK  GC-0052   SCORE TABLE WIDENED TO 5000 ROWS TO
003700*                            MATCH HDCPUPDT'S NEW TABLE SIZE.
003800*    06/30/95 RTC  GC-0069   NEW PLAYER WITH ZERO SCORES NOW
003900*                            SHORT-CIRCUITS TO 0.00 INSTEAD OF
004000*                            CALLING HDCPCALC WITH N=0.
004100*    09/14/98 LPH  GC-0091   Y2K REVIEW - NO DATE FIELDS, SIGNED
004200*                            OFF ONLY.
004300*    09/12/01 TWR  GC-0113   N/A - 2001 FIELD AUDIT COVERED ONLY
004400*                            THE DIFFERENTIAL CALCULATORS, THIS
004500*                            SERVICE CARRIES NO DECIMAL
004600*                            ACCUMULATORS OF ITS OWN.  REVIEWED
004700*                            AND SIGNED OFF ONLY.
004800*
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 INPUT-OUTPUT SECTION.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 WORKING-STORAGE SECTION.
006000 77  MAX-ROUNDS                  PIC 9(03) VALUE 500.
006100
006200 01  WS-TAB-IDX                  PIC 9(05) COMP.
006300
006400*    CALLING-SEQUENCE COPY OF HDCPCALC'S LINKAGE - KEPT IN STEP
006500*    WITH HDCPCALC.CBL BY HAND, THE SAME WAY HDCPUPDT CARRIES
006600*    ITS OWN COPY OF THIS MODULE'S LINKAGE IN WS-PH-PARMS.
006700 01  WS-CALC-PARMS.
006800     05  WS-CALC-COUNT            PIC 9(05) COMP.
006900     05  WS-CALC-SCORE-TAB OCCURS 500 TIMES
007000                                  PIC 9(03).
007100     05  WS-CALC-PAR-TAB   OCCURS 500 TIMES
007200                                  PIC 9(03).
007300     05  WS-CALC-SLOPE-TAB OCCURS 500 TIMES
007400                                  PIC 9(03).
007500     05  WS-CALC-RESULT           PIC S9(3)V99
007600                                  SIGN IS LEADING SEPARATE.
007700     05  WS-CALC-RESULT-A REDEFINES WS-CALC-RESULT
007800                                  PIC X(06).
007900     05  WS-CALC-RETCODE          PIC S9(4) COMP.
008000     05  FILLER                   PIC X(01).
008100
008200 LINKAGE SECTION.
008300 01  LK-PH-PARMS.
008400     05  LK-PH-TARGET-PLYR-ID     PIC 9(09).
008500     05  LK-PH-TOTAL-SCOR-COUNT   PIC 9(05) COMP.
008600     05  LK-PH-TOTAL-SCOR-COUNT-A REDEFINES LK-PH-TOTAL-SCOR-COUNT
008700                                  PIC X(02).
008800*    SHAPED TO MATCH HDCPUPDT'S WS-SCOR-TABLE ROW FOR ROW, BYTE
008900*    FOR BYTE, SO THE CALLER CAN PASS ITS WHOLE TABLE IN ONE
009000*    GROUP MOVE WITHOUT UNLOADING IT FIELD BY FIELD FIRST.
009100     05  LK-PH-SCOR-TAB OCCURS 5000 TIMES.                        GC-0052 
009200         10  LK-PH-TAB-SCOR-ID    PIC 9(09).
009300         10  LK-PH-TAB-PLYR-ID    PIC 9(09).
009400         10  LK-PH-TAB-SCOR-VAL   PIC 9(03).
009500         10  LK-PH-TAB-PAR-VAL    PIC 9(03).
009600         10  LK-PH-TAB-SLOPE-VAL  PIC 9(03).
009700     05  LK-PH-RESULT-HDCP        PIC S9(3)V99
009800                                  SIGN IS LEADING SEPARATE.
009900     05  LK-PH-RESULT-HDCP-A REDEFINES LK-PH-RESULT-HDCP
010000                                  PIC X(06).
010100     05  FILLER                   PIC X(01).
010200
010300 PROCEDURE DIVISION USING LK-PH-PARMS.
010400     PERFORM 100-BUILD-VALUE-LISTS.
010500     PERFORM 200-INVOKE-CALC.
010600     GOBACK.
010700
010800 100-BUILD-VALUE-LISTS.
010900     MOVE ZERO TO WS-CALC-COUNT.
011000     PERFORM 110-CHECK-ONE-ROW
011100         VARYING WS-TAB-IDX FROM 1 BY 1
011200         UNTIL WS-TAB-IDX > LK-PH-TOTAL-SCOR-COUNT
011300            OR WS-CALC-COUNT > MAX-ROUNDS.
011400
011500 110-CHECK-ONE-ROW.
011600     IF LK-PH-TAB-PLYR-ID(WS-TAB-IDX) = LK-PH-TARGET-PLYR-ID
011700         ADD 1 TO WS-CALC-COUNT
011800         MOVE LK-PH-TAB-SCOR-VAL(WS-TAB-IDX)
011900                     TO WS-CALC-SCORE-TAB(WS-CALC-COUNT)
012000         MOVE LK-PH-TAB-PAR-VAL(WS-TAB-IDX)
012100                     TO WS-CALC-PAR-TAB(WS-CALC-COUNT)
012200         MOVE LK-PH-TAB-SLOPE-VAL(WS-TAB-IDX)
012300                     TO WS-CALC-SLOPE-TAB(WS-CALC-COUNT).
012400
012500 200-INVOKE-CALC.
012600     IF WS-CALC-COUNT = ZERO                                      GC-0069 
012700         MOVE ZERO TO LK-PH-RESULT-HDCP
012800     ELSE
012900         MOVE WS-CALC-COUNT TO WS-CALC-PARMS
013000         CALL 'HDCPCALC' USING WS-CALC-PARMS
013100         MOVE WS-CALC-RESULT TO LK-PH-RESULT-HDCP.
013200