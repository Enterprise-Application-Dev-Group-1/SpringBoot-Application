000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  HDCPFEED.
000400 AUTHOR. DON M. KRAUSE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/14/91.
000700 DATE-COMPILED. 08/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          STATE GOLF ASSOCIATION FEED EXTRACT.  RUNS AFTER
001400*          HDCPLIST AND BUILDS A THIRD-PARTY EXTRACT OF EVERY
001500*          PLAYER ON FILE WITH THE ASSOCIATION'S OWN UNSLOPED
001600*          DIFFERENTIAL AVERAGE (FEDHDCAL) IN PLACE OF OUR
001700*          SLOPE-ADJUSTED HANDICAP - THE ASSOCIATION RUNS ITS
001800*          OWN SLOPE CONVERSION ON RECEIPT AND DOES NOT WANT
001900*          OURS APPLIED TWICE.  THE EXTRACT ITSELF IS CARRIED
002000*          BY COURIER DISK TO THE ASSOCIATION OFFICE, NOT WIRED
002100*          - SEE THE OPERATOR RUN BOOK, NOT THIS PROGRAM.
002200*
002300*          FILES -
002400*             PLYR-IN   - PLAYER MASTER, INPUT, PLYR-ID ORDER
002500*             SCOR-IN   - SCORE FILE, INPUT, PLYR-ID/SCOR-ID
002600*             FEED-OUT  - ASSOCIATION EXTRACT, OUTPUT
002700*
002800******************************************************************
002900*CHANGE LOG.
003000*
003100*    DATE     BY   TICKET    DESCRIPTION
003200*    -------- ---  --------  ------------------------------------
003300*    08/14/91 DMK  GC-0049   ORIGINAL PROGRAM - FIRST CUT OF THE
003400*                            ASSOCIATION EXTRACT, RUN MONTHLY.
003500*    02/08/93 DMK  GC-0052   PLAYER/SCORE TABLES WIDENED TO
003600*                            MATCH HDCPUPDT/HDCPLIST.
003700*    06/30/95 RTC  GC-0070   RUN FREQUENCY CHANGED FROM MONTHLY
003800*                            TO NIGHTLY, SAME JOB AS HDCPUPDT/
003900*                            HDCPLIST - ASSOCIATION WANTS CLOSER
004000*                            TO REAL TIME STANDINGS NOW.
004100*    09/14/98 LPH  GC-0091   Y2K REVIEW - NO DATE FIELDS ON THE
004200*                            EXTRACT, SIGNED OFF ONLY.
004300*    09/12/01 TWR  GC-0112   N/A - 2001 FIELD AUDIT COVERED ONLY
004400*                            THE DIFFERENTIAL CALCULATORS, THIS
004500*                            EXTRACT CARRIES NO DECIMAL
004600*                            ACCUMULATORS OF ITS OWN.  REVIEWED
004700*                            AND SIGNED OFF ONLY.
004800*
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT PLYR-IN   ASSIGN TO UT-S-PLYROUT
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-PLYR-IN-STATUS.
005900     SELECT SCOR-IN   ASSIGN TO UT-S-SCOROUT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-SCOR-IN-STATUS.
006200     SELECT FEED-OUT  ASSIGN TO UT-S-FEEDOUT
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-FEED-OUT-STATUS.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  PLYR-IN
007000     RECORDING MODE IS F.
007100 01  PLYR-IN-REC                 PIC X(46).
007200
007300 FD  SCOR-IN
007400     RECORDING MODE IS F.
007500 01  SCOR-IN-REC                 PIC X(27).
007600
007700 FD  FEED-OUT
007800     RECORDING MODE IS F.
007900 01  FEED-OUT-REC                PIC X(46).
008000
008100 WORKING-STORAGE SECTION.
008200 77  MAX-PLYR                    PIC 9(03) VALUE 500.
008300 77  MAX-SCOR                    PIC 9(04) VALUE 5000.
008400 77  MAX-ROUNDS                  PIC 9(03) VALUE 500.
008500
008600 01  FILE-STATUS-FIELDS.
008700     05  WS-PLYR-IN-STATUS        PIC X(02).
008800         88  PLYR-IN-OK           VALUE "00".
008900         88  PLYR-IN-EOF          VALUE "10".
009000     05  WS-SCOR-IN-STATUS        PIC X(02).
009100         88  SCOR-IN-OK           VALUE "00".
009200         88  SCOR-IN-EOF          VALUE "10".
009300     05  WS-FEED-OUT-STATUS       PIC X(02).
009400         88  FEED-OUT-OK          VALUE "00".
009500     05  FILLER                   PIC X(02) VALUE SPACES.
009600
009700 01  COUNTERS-AND-ACCUMULATORS.
009800     05  WS-PLYR-COUNT            PIC 9(05) COMP.
009900     05  WS-SCOR-COUNT            PIC 9(06) COMP.
010000     05  WS-PLYR-IDX              PIC 9(05) COMP.
010100     05  WS-SCOR-IDX              PIC 9(06) COMP.
010200     05  WS-FEED-RND-CNT          PIC 9(05) COMP.
010300     05  ZERO-VAL                 PIC 9(01) COMP VALUE ZERO.
010400     05  ONE-VAL                  PIC 9(01) COMP VALUE 1.
010500     05  FILLER                   PIC X(01) VALUE SPACES.
010600
010700 01  WS-PLYR-TABLE.
010800     05  WS-PLYR-ENTRY OCCURS 500 TIMES.
010900         10  WS-PLYR-TAB-ID       PIC 9(09).
011000         10  WS-PLYR-TAB-NAME     PIC X(30).
011100         10  WS-PLYR-TAB-HDCP     PIC S9(3)V99
011200                                  SIGN IS LEADING SEPARATE.
011300 01  WS-PLYR-TABLE-X REDEFINES WS-PLYR-TABLE.
011400     05  WS-PLYR-TAB-X OCCURS 500 TIMES
011500                      PIC X(45).
011600
011700 01  WS-SCOR-TABLE.
011800     05  WS-SCOR-ENTRY OCCURS 5000 TIMES.
011900         10  WS-SCOR-TAB-ID       PIC 9(09).
012000         10  WS-SCOR-TAB-PLYR-ID  PIC 9(09).
012100         10  WS-SCOR-TAB-VAL      PIC 9(03).
012200         10  WS-SCOR-TAB-PAR      PIC 9(03).
012300         10  WS-SCOR-TAB-SLOPE    PIC 9(03).
012400 01  WS-SCOR-TABLE-X REDEFINES WS-SCOR-TABLE.
012500     05  WS-SCOR-TAB-X OCCURS 5000 TIMES
012600                      PIC X(27).
012700
012800 COPY PLYRMSTR.
012900 COPY SCOREREC.
013000 COPY ABENDREC.
013100
013200*    MIRROR OF FEDHDCAL'S LINKAGE.
013300 01  WS-FEED-PARMS.
013400     05  WS-FD-ROUND-COUNT        PIC 9(05) COMP.
013500     05  WS-FD-SCORE-TAB OCCURS 500 TIMES
013600                                  PIC 9(03).
013700     05  WS-FD-PAR-TAB   OCCURS 500 TIMES
013800                                  PIC 9(03).
013900     05  WS-FD-RESULT-HDCP        PIC S9(3)V99
014000                                  SIGN IS LEADING SEPARATE.
014100     05  WS-FD-RESULT-HDCP-A REDEFINES WS-FD-RESULT-HDCP
014200                                  PIC X(06).
014300     05  FILLER                   PIC X(01).
014400
014500 PROCEDURE DIVISION.
014600 0000-MAINLINE.
014700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
014800     PERFORM 2000-LOAD-MASTERS THRU 2000-EXIT.
014900     PERFORM 3000-BUILD-EXTRACT THRU 3000-EXIT.
015000     PERFORM 9900-TERMINATE THRU 9900-EXIT.
015100     STOP RUN.
015200
015300 1000-INITIALIZE.
015400     MOVE ZERO TO WS-PLYR-COUNT, WS-SCOR-COUNT.
015500     OPEN INPUT  PLYR-IN
015600                 SCOR-IN.
015700     OPEN OUTPUT FEED-OUT.
015800 1000-EXIT.
015900     EXIT.
016000
016100 2000-LOAD-MASTERS.
016200     PERFORM 2100-LOAD-ONE-PLAYER THRU 2100-EXIT
016300         UNTIL PLYR-IN-EOF.
016400     PERFORM 2200-LOAD-ONE-SCORE THRU 2200-EXIT
016500         UNTIL SCOR-IN-EOF.
016600 2000-EXIT.
016700     EXIT.
016800
016900 2100-LOAD-ONE-PLAYER.
017000     READ PLYR-IN INTO PLYR-MASTER-REC.
017100     IF PLYR-IN-EOF
017200         GO TO 2100-EXIT.
017300     IF NOT PLYR-IN-OK
017400         MOVE "2100-LOAD-ONE-PLAYER" TO PARA-NAME
017500         MOVE "BAD FILE STATUS ON PLYR-IN" TO ABEND-REASON
017600         MOVE WS-PLYR-IN-STATUS TO ACTUAL-VAL
017700         GO TO 9999-ABEND-RTN.
017800     ADD 1 TO WS-PLYR-COUNT.
017900     MOVE PLYR-ID   TO WS-PLYR-TAB-ID(WS-PLYR-COUNT).
018000     MOVE PLYR-NAME TO WS-PLYR-TAB-NAME(WS-PLYR-COUNT).
018100     MOVE PLYR-HDCP TO WS-PLYR-TAB-HDCP(WS-PLYR-COUNT).
018200 2100-EXIT.
018300     EXIT.
018400
018500 2200-LOAD-ONE-SCORE.
018600     READ SCOR-IN INTO SCOR-FILE-REC.
018700     IF SCOR-IN-EOF
018800         GO TO 2200-EXIT.
018900     IF NOT SCOR-IN-OK
019000         MOVE "2200-LOAD-ONE-SCORE" TO PARA-NAME
019100         MOVE "BAD FILE STATUS ON SCOR-IN" TO ABEND-REASON
019200         MOVE WS-SCOR-IN-STATUS TO ACTUAL-VAL
019300         GO TO 9999-ABEND-RTN.
019400     ADD 1 TO WS-SCOR-COUNT.
019500     MOVE SCOR-ID        TO WS-SCOR-TAB-ID(WS-SCOR-COUNT).
019600     MOVE SCOR-PLYR-ID   TO WS-SCOR-TAB-PLYR-ID(WS-SCOR-COUNT).
019700     MOVE SCOR-VAL       TO WS-SCOR-TAB-VAL(WS-SCOR-COUNT).
019800     MOVE SCOR-PAR       TO WS-SCOR-TAB-PAR(WS-SCOR-COUNT).
019900     MOVE SCOR-SLOPE     TO WS-SCOR-TAB-SLOPE(WS-SCOR-COUNT).
020000 2200-EXIT.
020100     EXIT.
020200
020300*----------------------------------------------------------------
020400*    ONE EXTRACT ROW PER PLAYER, SAME 46-BYTE SHAPE AS THE
020500*    PLAYER MASTER BUT CARRYING FEDHDCAL'S NUMBER IN PLACE OF
020600*    OUR OWN HANDICAP.
020700*----------------------------------------------------------------
020800 3000-BUILD-EXTRACT.
020900     PERFORM 3100-BUILD-ONE-EXTRACT-ROW
021000         VARYING WS-PLYR-IDX FROM 1 BY 1
021100         UNTIL WS-PLYR-IDX > WS-PLYR-COUNT.
021200 3000-EXIT.
021300     EXIT.
021400
021500 3100-BUILD-ONE-EXTRACT-ROW.
021600     MOVE ZERO TO WS-FEED-RND-CNT.
021700     PERFORM 3110-GATHER-ONE-SCORE
021800         VARYING WS-SCOR-IDX FROM 1 BY 1
021900         UNTIL WS-SCOR-IDX > WS-SCOR-COUNT
022000            OR WS-FEED-RND-CNT > MAX-ROUNDS.
022100
022200     MOVE WS-FEED-RND-CNT TO WS-FD-ROUND-COUNT.
022300     IF WS-FEED-RND-CNT = ZERO
022400         MOVE ZERO TO WS-FD-RESULT-HDCP
022500     ELSE
022600         CALL 'FEDHDCAL' USING WS-FEED-PARMS.
022700
022800     MOVE WS-PLYR-TAB-ID(WS-PLYR-IDX)   TO PLYR-ID.
022900     MOVE WS-PLYR-TAB-NAME(WS-PLYR-IDX) TO PLYR-NAME.
023000     MOVE WS-FD-RESULT-HDCP             TO PLYR-HDCP.
023100     WRITE FEED-OUT-REC FROM PLYR-MASTER-REC.
023200
023300 3110-GATHER-ONE-SCORE.                                           GC-0049 
023400     IF WS-SCOR-TAB-PLYR-ID(WS-SCOR-IDX) =
023500             WS-PLYR-TAB-ID(WS-PLYR-IDX)
023600         ADD 1 TO WS-FEED-RND-CNT
023700         MOVE WS-SCOR-TAB-VAL(WS-SCOR-IDX)
023800                     TO WS-FD-SCORE-TAB(WS-FEED-RND-CNT)
023900         MOVE WS-SCOR-TAB-PAR(WS-SCOR-IDX)
024000                     TO WS-FD-PAR-TAB(WS-FEED-RND-CNT).
024100
024200 9900-TERMINATE.
024300     CLOSE PLYR-IN
024400           SCOR-IN
024500           FEED-OUT.
024600 9900-EXIT.
024700     EXIT.
024800
024900*----------------------------------------------------------------
025000*    FORCED ABEND - SAME IDIOM AS THE REST OF THE SUITE.
025100*----------------------------------------------------------------
025200 9999-ABEND-RTN.
025300     MOVE "HDCPFEED" TO ABEND-PGM-NAME.
025400     DISPLAY ABEND-REC UPON CONSOLE.
025500     DIVIDE ZERO-VAL INTO ONE-VAL.
025600     STOP RUN.
025700