000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  HDCPUPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/18/89.
000700 DATE-COMPILED. 03/18/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          NIGHTLY PLAYER/SCORE MAINTENANCE RUN.  LOADS THE
001400*          PLAYER MASTER AND SCORE FILE INTO WORK TABLES, APPLIES
001500*          THE DAY'S TRANSACTION FILE (ADD PLAYER, DELETE PLAYER,
001600*          ADD SCORE, UPDATE SCORE) IN ARRIVAL ORDER, RECOMPUTES
001700*          AFFECTED PLAYERS' HANDICAPS THROUGH PLYRHDCP, AND
001800*          REWRITES BOTH FILES IN KEY ORDER FOR HDCPLIST TO
001900*          REPORT ON.  A TRAILER RECORD OF TRANSACTION COUNTS IS
002000*          LEFT ON TRAN-CNTS FOR HDCPLIST TO PRINT - SAME IDEA
002100*          AS THE OLD JOB-TO-JOB COUNT CARDS THIS SHOP USED TO
002200*          PUNCH FOR THE NEXT STEP BACK BEFORE EVERYTHING WENT TO
002300*          DISK.
002400*
002500*          FILES -
002600*             PLYR-IN    - PLAYER MASTER, INPUT, PLYR-ID ORDER
002700*             SCOR-IN    - SCORE FILE, INPUT, PLYR-ID/SCOR-ID
002800*             TRAN-IN    - TRANSACTION FILE, INPUT, ARRIVAL ORDER
002900*             PLYR-OUT   - PLAYER MASTER, OUTPUT, PLYR-ID ORDER
003000*             SCOR-OUT   - SCORE FILE, OUTPUT, PLYR-ID/SCOR-ID
003100*             TRAN-CNTS  - ONE-LINE COUNT TRAILER FOR HDCPLIST
003200*
003300******************************************************************
003400*CHANGE LOG.
003500*
003600*    DATE     BY   TICKET    DESCRIPTION
003700*    -------- ---  --------  ------------------------------------
003800*    03/18/89 JRS  GC-0003   ORIGINAL PROGRAM.
003900*    07/02/89 JRS  GC-0014   HANDICAP RECOMPUTE NOW GOES THROUGH
004000*                            PLYRHDCP INSTEAD OF AN IN-LINE COPY
004100*                            OF THE FORMULA - ONE PLACE TO FIX
004200*                            THE EFFECTIVE-SLOPE BUG.
004300*    11/19/90 DMK  GC-0037   SEE PLYRHDCP/HDCPCALC FOR THE 4-
004400*                            DECIMAL INTERMEDIATE FIX.
004500*    02/08/93 DMK  GC-0052   PLAYER TABLE WIDENED TO 500, SCORE
004600*                            TABLE WIDENED TO 5000 - THE SENIOR
004700*                            LEAGUE IS KILLING US.
004800*    06/30/95 RTC  GC-0066   DELETED PLAYERS/SCORES ARE NOW
004900*                            LOGICALLY MARKED (PLYR-ID/SCOR-ID
005000*                            SET TO ZERO) INSTEAD OF COMPACTING
005100*                            THE TABLE - COMPACTING WAS SHIFTING
005200*                            THOUSANDS OF ENTRIES ON EVERY DP.
005300*    09/14/98 LPH  GC-0091   Y2K REVIEW - NO DATE FIELDS ON
005400*                            EITHER FILE, SIGNED OFF ONLY.
005500*    04/05/00 LPH  GC-0105   REJECT COUNTS SPLIT OUT BY TYPE ON
005600*                            TRAN-CNTS FOR THE NEW AUDIT PAGE ON
005700*                            HDCPLIST.
005800*    03/21/02 TWR  GC-0114   3500-DO-UPD-SCORE WAS SHARING
005900*                            WS-TARGET-IDX BETWEEN THE PLAYER LOOK-UP
006000*                            AND THE SCORE LOOK-UP - 3600-RECOMPUTE-
006100*                            HANDICAP WAS POSTING THE NEW HANDICAP AT
006200*                            THE SCORE ROW'S SUBSCRIPT INSTEAD OF THE
006300*                            PLAYER'S.  SPLIT INTO WS-PLYR-TARGET-IDX
006400*                            AND WS-SCOR-TARGET-IDX.  FOUND WHEN A
006500*                            SENIOR LEAGUE MEMBER'S HANDICAP TURNED UP
006600*                            ON SOMEBODY ELSE'S CARD AFTER A US.
006700*
006800******************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-390.
007200 OBJECT-COMPUTER. IBM-390.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT PLYR-IN    ASSIGN TO UT-S-PLYRIN
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-PLYR-IN-STATUS.
008100     SELECT SCOR-IN    ASSIGN TO UT-S-SCORIN
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WS-SCOR-IN-STATUS.
008400     SELECT TRAN-IN    ASSIGN TO UT-S-TRANIN
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-TRAN-IN-STATUS.
008700     SELECT PLYR-OUT   ASSIGN TO UT-S-PLYROUT
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-PLYR-OUT-STATUS.
009000     SELECT SCOR-OUT   ASSIGN TO UT-S-SCOROUT
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS WS-SCOR-OUT-STATUS.
009300     SELECT TRAN-CNTS  ASSIGN TO UT-S-TRANCNT
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS WS-TRAN-CNT-STATUS.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900
010000 FD  PLYR-IN
010100     RECORDING MODE IS F.
010200 01  PLYR-IN-REC                 PIC X(46).
010300
010400 FD  SCOR-IN
010500     RECORDING MODE IS F.
010600 01  SCOR-IN-REC                 PIC X(27).
010700
010800 FD  TRAN-IN
010900     RECORDING MODE IS F.
011000 01  TRAN-IN-REC                 PIC X(59).
011100
011200 FD  PLYR-OUT
011300     RECORDING MODE IS F.
011400 01  PLYR-OUT-REC                PIC X(46).
011500
011600 FD  SCOR-OUT
011700     RECORDING MODE IS F.
011800 01  SCOR-OUT-REC                PIC X(27).
011900
012000 FD  TRAN-CNTS
012100     RECORDING MODE IS F.
012200 01  TRAN-CNTS-REC               PIC X(80).
012300
012400 WORKING-STORAGE SECTION.
012500 77  MAX-PLYR                    PIC 9(03) VALUE 500.
012600 77  MAX-SCOR                    PIC 9(04) VALUE 5000.
012700
012800 01  FILE-STATUS-FIELDS.
012900     05  WS-PLYR-IN-STATUS        PIC X(02).
013000         88  PLYR-IN-OK           VALUE "00".
013100         88  PLYR-IN-EOF          VALUE "10".
013200     05  WS-SCOR-IN-STATUS        PIC X(02).
013300         88  SCOR-IN-OK           VALUE "00".
013400         88  SCOR-IN-EOF          VALUE "10".
013500     05  WS-TRAN-IN-STATUS        PIC X(02).
013600         88  TRAN-IN-OK           VALUE "00".
013700         88  TRAN-IN-EOF          VALUE "10".
013800     05  WS-PLYR-OUT-STATUS       PIC X(02).
013900         88  PLYR-OUT-OK          VALUE "00".
014000     05  WS-SCOR-OUT-STATUS       PIC X(02).
014100         88  SCOR-OUT-OK          VALUE "00".
014200     05  WS-TRAN-CNT-STATUS       PIC X(02).
014300         88  TRAN-CNT-OK          VALUE "00".
014400     05  FILLER                   PIC X(02) VALUE SPACES.
014500
014600 01  FLAGS-AND-SWITCHES.
014700     05  WS-EOF-SWITCH            PIC X(01) VALUE "N".
014800         88  NO-MORE-INPUT        VALUE "Y".
014900     05  WS-PLYR-FOUND-SW         PIC X(01) VALUE "N".
015000         88  PLYR-WAS-FOUND       VALUE "Y".
015100     05  WS-SCOR-FOUND-SW         PIC X(01) VALUE "N".
015200         88  SCOR-WAS-FOUND       VALUE "Y".
015300     05  FILLER                   PIC X(01) VALUE SPACES.
015400
015500 01  COUNTERS-AND-ACCUMULATORS.
015600     05  WS-PLYR-COUNT            PIC 9(05) COMP.
015700     05  WS-SCOR-COUNT            PIC 9(06) COMP.
015800     05  WS-PLYR-IDX              PIC 9(05) COMP.
015900     05  WS-SCOR-IDX              PIC 9(06) COMP.
016000     05  WS-MAX-PLYR-ID           PIC 9(09) COMP.
016100     05  WS-MAX-SCOR-ID           PIC 9(09) COMP.
016200     05  WS-TARGET-IDX            PIC 9(05) COMP.
016300     05  WS-PLYR-TARGET-IDX       PIC 9(05) COMP.            GC-0114
016400     05  WS-SCOR-TARGET-IDX       PIC 9(06) COMP.            GC-0114
016500     05  WS-TRAN-READ-CNT         PIC 9(07) COMP.
016600     05  WS-TRAN-APPL-CNT         PIC 9(07) COMP.
016700     05  WS-TRAN-REJ-CNT          PIC 9(07) COMP.
016800     05  WS-REJ-NOPLYR-CNT        PIC 9(07) COMP.                 GC-0105 
016900     05  WS-REJ-NOSCOR-CNT        PIC 9(07) COMP.                 GC-0105 
017000     05  WS-REJ-BADTYP-CNT        PIC 9(07) COMP.                 GC-0105 
017100     05  FILLER                   PIC X(01) VALUE SPACES.
017200
017300*    IN-MEMORY PLAYER TABLE - SUBSCRIPTED, NOT INDEXED/SEARCHED,
017400*    TO MATCH THE STYLE OF THE OLD CARD-FILE LEDGER THIS TABLE
017500*    REPLACED.  A ZERO PLYR-ID MEANS THE SLOT IS LOGICALLY
017600*    DELETED OR NEVER USED.
017700 01  WS-PLYR-TABLE.
017800     05  WS-PLYR-ENTRY OCCURS 500 TIMES.                          GC-0052 
017900         10  WS-PLYR-TAB-ID       PIC 9(09).
018000         10  WS-PLYR-TAB-NAME     PIC X(30).
018100         10  WS-PLYR-TAB-HDCP     PIC S9(3)V99
018200                                  SIGN IS LEADING SEPARATE.
018300 01  WS-PLYR-TABLE-X REDEFINES WS-PLYR-TABLE.
018400     05  WS-PLYR-TAB-X OCCURS 500 TIMES
018500                      PIC X(45).
018600
018700 01  WS-PLYR-SWAP-ROW             PIC X(45).
018800
018900*    IN-MEMORY SCORE TABLE, SAME LOGICAL-DELETE CONVENTION.
019000 01  WS-SCOR-TABLE.
019100     05  WS-SCOR-ENTRY OCCURS 5000 TIMES.                         GC-0052 
019200         10  WS-SCOR-TAB-ID       PIC 9(09).
019300         10  WS-SCOR-TAB-PLYR-ID  PIC 9(09).
019400         10  WS-SCOR-TAB-VAL      PIC 9(03).
019500         10  WS-SCOR-TAB-PAR      PIC 9(03).
019600         10  WS-SCOR-TAB-SLOPE    PIC 9(03).
019700 01  WS-SCOR-TABLE-X REDEFINES WS-SCOR-TABLE.
019800     05  WS-SCOR-TAB-X OCCURS 5000 TIMES
019900                      PIC X(27).
020000
020100 01  WS-SCOR-SWAP-ROW             PIC X(27).
020200
020300 01  WS-ABEND-DIVISORS.
020400     05  ZERO-VAL                 PIC 9(01) COMP VALUE ZERO.
020500     05  ONE-VAL                  PIC 9(01) COMP VALUE 1.
020600
020700 COPY PLYRMSTR.
020800 COPY SCOREREC.
020900 COPY SCORTRAN.
021000 COPY ABENDREC.
021100
021200*    MIRROR OF PLYRHDCP'S LINKAGE, CARRIED HERE THE SAME WAY
021300*    WS-CALC-PARMS MIRRORS HDCPCALC'S LINKAGE IN PLYRHDCP AND
021400*    HDCPLIST - KEPT IN STEP BY HAND, NOT BY COPYBOOK.
021500 01  WS-PH-PARMS.
021600     05  WS-PH-TARGET-PLYR-ID     PIC 9(09).
021700     05  WS-PH-TOTAL-SCOR-COUNT   PIC 9(05) COMP.
021800     05  WS-PH-SCOR-TAB OCCURS 5000 TIMES.
021900         10  WS-PH-TAB-SCOR-ID    PIC 9(09).
022000         10  WS-PH-TAB-PLYR-ID    PIC 9(09).
022100         10  WS-PH-TAB-SCOR-VAL   PIC 9(03).
022200         10  WS-PH-TAB-PAR-VAL    PIC 9(03).
022300         10  WS-PH-TAB-SLOPE-VAL  PIC 9(03).
022400     05  WS-PH-RESULT-HDCP        PIC S9(3)V99
022500                                  SIGN IS LEADING SEPARATE.
022600     05  WS-PH-RESULT-HDCP-A REDEFINES WS-PH-RESULT-HDCP
022700                                  PIC X(06).
022800     05  FILLER                   PIC X(01) VALUE SPACES.
022900
023000 PROCEDURE DIVISION.
023100 0000-MAINLINE.
023200     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
023300     PERFORM 2000-LOAD-MASTERS THRU 2000-EXIT.
023400     PERFORM 3000-APPLY-TRANSACTIONS THRU 3000-EXIT.
023500     PERFORM 8000-SORT-TABLES THRU 8000-EXIT.
023600     PERFORM 9000-WRITE-OUTPUTS THRU 9000-EXIT.
023700     PERFORM 9900-TERMINATE THRU 9900-EXIT.
023800     STOP RUN.
023900
024000 1000-INITIALIZE.
024100     MOVE ZERO TO WS-PLYR-COUNT, WS-SCOR-COUNT.
024200     MOVE ZERO TO WS-MAX-PLYR-ID, WS-MAX-SCOR-ID.
024300     MOVE ZERO TO WS-TRAN-READ-CNT, WS-TRAN-APPL-CNT,
024400                  WS-TRAN-REJ-CNT, WS-REJ-NOPLYR-CNT,             GC-0105 
024500                  WS-REJ-NOSCOR-CNT, WS-REJ-BADTYP-CNT.           GC-0105 
024600     OPEN INPUT  PLYR-IN
024700                 SCOR-IN
024800                 TRAN-IN.
024900     OPEN OUTPUT PLYR-OUT
025000                 SCOR-OUT
025100                 TRAN-CNTS.
025200 1000-EXIT.
025300     EXIT.
025400
025500*----------------------------------------------------------------
025600*    LOAD THE MASTER FILES INTO THE WORK TABLES.  BOTH FILES
025700*    ARRIVE IN KEY ORDER SO THE TABLES LOAD IN KEY ORDER TOO -
025800*    NO SORT NEEDED AT LOAD TIME.
025900*----------------------------------------------------------------
026000 2000-LOAD-MASTERS.
026100     PERFORM 2100-LOAD-ONE-PLAYER THRU 2100-EXIT
026200         UNTIL PLYR-IN-EOF.
026300     PERFORM 2200-LOAD-ONE-SCORE THRU 2200-EXIT
026400         UNTIL SCOR-IN-EOF.
026500 2000-EXIT.
026600     EXIT.
026700
026800 2100-LOAD-ONE-PLAYER.
026900     READ PLYR-IN INTO PLYR-MASTER-REC.
027000     IF PLYR-IN-EOF
027100         GO TO 2100-EXIT.
027200     IF NOT PLYR-IN-OK
027300         MOVE "2100-LOAD-ONE-PLAYER" TO PARA-NAME
027400         MOVE "BAD FILE STATUS ON PLYR-IN" TO ABEND-REASON
027500         MOVE WS-PLYR-IN-STATUS TO ACTUAL-VAL
027600         GO TO 9999-ABEND-RTN.
027700     ADD 1 TO WS-PLYR-COUNT.
027800     MOVE PLYR-ID   TO WS-PLYR-TAB-ID(WS-PLYR-COUNT).
027900     MOVE PLYR-NAME TO WS-PLYR-TAB-NAME(WS-PLYR-COUNT).
028000     MOVE PLYR-HDCP TO WS-PLYR-TAB-HDCP(WS-PLYR-COUNT).
028100     IF PLYR-ID > WS-MAX-PLYR-ID
028200         MOVE PLYR-ID TO WS-MAX-PLYR-ID.
028300 2100-EXIT.
028400     EXIT.
028500
028600 2200-LOAD-ONE-SCORE.
028700     READ SCOR-IN INTO SCOR-FILE-REC.
028800     IF SCOR-IN-EOF
028900         GO TO 2200-EXIT.
029000     IF NOT SCOR-IN-OK
029100         MOVE "2200-LOAD-ONE-SCORE" TO PARA-NAME
029200         MOVE "BAD FILE STATUS ON SCOR-IN" TO ABEND-REASON
029300         MOVE WS-SCOR-IN-STATUS TO ACTUAL-VAL
029400         GO TO 9999-ABEND-RTN.
029500     ADD 1 TO WS-SCOR-COUNT.
029600     MOVE SCOR-ID        TO WS-SCOR-TAB-ID(WS-SCOR-COUNT).
029700     MOVE SCOR-PLYR-ID   TO WS-SCOR-TAB-PLYR-ID(WS-SCOR-COUNT).
029800     MOVE SCOR-VAL       TO WS-SCOR-TAB-VAL(WS-SCOR-COUNT).
029900     MOVE SCOR-PAR       TO WS-SCOR-TAB-PAR(WS-SCOR-COUNT).
030000     MOVE SCOR-SLOPE     TO WS-SCOR-TAB-SLOPE(WS-SCOR-COUNT).
030100     IF SCOR-ID > WS-MAX-SCOR-ID
030200         MOVE SCOR-ID TO WS-MAX-SCOR-ID.
030300 2200-EXIT.
030400     EXIT.
030500
030600*----------------------------------------------------------------
030700*    READ AND APPLY THE TRANSACTION FILE, ARRIVAL ORDER.
030800*----------------------------------------------------------------
030900 3000-APPLY-TRANSACTIONS.
031000     PERFORM 3100-READ-ONE-TRAN THRU 3100-EXIT
031100         UNTIL NO-MORE-INPUT.
031200 3000-EXIT.
031300     EXIT.
031400
031500 3100-READ-ONE-TRAN.
031600     READ TRAN-IN INTO TRAN-FILE-REC
031700         AT END
031800             SET NO-MORE-INPUT TO TRUE
031900             GO TO 3100-EXIT.
032000     IF NOT TRAN-IN-OK
032100         MOVE "3100-READ-ONE-TRAN" TO PARA-NAME
032200         MOVE "BAD FILE STATUS ON TRAN-IN" TO ABEND-REASON
032300         MOVE WS-TRAN-IN-STATUS TO ACTUAL-VAL
032400         GO TO 9999-ABEND-RTN.
032500     ADD 1 TO WS-TRAN-READ-CNT.
032600
032700     EVALUATE TRUE
032800         WHEN TRAN-ADD-PLAYER
032900             PERFORM 3200-DO-ADD-PLAYER THRU 3200-EXIT
033000         WHEN TRAN-DEL-PLAYER
033100             PERFORM 3300-DO-DEL-PLAYER THRU 3300-EXIT
033200         WHEN TRAN-ADD-SCORE
033300             PERFORM 3400-DO-ADD-SCORE THRU 3400-EXIT
033400         WHEN TRAN-UPD-SCORE
033500             PERFORM 3500-DO-UPD-SCORE THRU 3500-EXIT
033600         WHEN OTHER
033700             ADD 1 TO WS-TRAN-REJ-CNT, WS-REJ-BADTYP-CNT          GC-0105 
033800     END-EVALUATE.
033900 3100-EXIT.
034000     EXIT.
034100
034200*    AP - ADD PLAYER.  NEXT ID IS THE HIGHEST ID SEEN SO FAR
034300*    PLUS ONE, WHETHER THAT ID CAME OFF THE MASTER FILE OR FROM
034400*    AN EARLIER AP IN THIS SAME RUN.
034500 3200-DO-ADD-PLAYER.
034600     ADD 1 TO WS-MAX-PLYR-ID.
034700     ADD 1 TO WS-PLYR-COUNT.
034800     MOVE WS-MAX-PLYR-ID TO WS-PLYR-TAB-ID(WS-PLYR-COUNT).
034900     MOVE TRAN-PLYR-NAME TO WS-PLYR-TAB-NAME(WS-PLYR-COUNT).
035000     MOVE ZERO           TO WS-PLYR-TAB-HDCP(WS-PLYR-COUNT).
035100     ADD 1 TO WS-TRAN-APPL-CNT.
035200 3200-EXIT.
035300     EXIT.
035400
035500*    DP - DELETE PLAYER.  LOGICALLY REMOVES THE PLAYER ROW AND
035600*    EVERY SCORE ROW THAT POINTS AT IT - SEE THE GC-0066 NOTE.
035700 3300-DO-DEL-PLAYER.
035800     PERFORM 3310-FIND-PLAYER THRU 3310-EXIT.
035900     IF NOT PLYR-WAS-FOUND
036000         ADD 1 TO WS-TRAN-REJ-CNT, WS-REJ-NOPLYR-CNT              GC-0105 
036100         GO TO 3300-EXIT.
036200     MOVE ZERO  TO WS-PLYR-TAB-ID(WS-PLYR-TARGET-IDX).
036300     MOVE SPACES TO WS-PLYR-TAB-NAME(WS-PLYR-TARGET-IDX).
036400     MOVE ZERO  TO WS-PLYR-TAB-HDCP(WS-PLYR-TARGET-IDX).
036500     PERFORM 3320-PURGE-PLAYER-SCORES THRU 3320-EXIT
036600         VARYING WS-SCOR-IDX FROM 1 BY 1
036700         UNTIL WS-SCOR-IDX > WS-SCOR-COUNT.
036800     ADD 1 TO WS-TRAN-APPL-CNT.
036900 3300-EXIT.
037000     EXIT.
037100
037200 3320-PURGE-PLAYER-SCORES.                                        GC-0066 
037300     IF WS-SCOR-TAB-PLYR-ID(WS-SCOR-IDX) = TRAN-PLYR-ID
037400         MOVE ZERO TO WS-SCOR-TAB-ID(WS-SCOR-IDX)
037500         MOVE ZERO TO WS-SCOR-TAB-PLYR-ID(WS-SCOR-IDX)
037600         MOVE ZERO TO WS-SCOR-TAB-VAL(WS-SCOR-IDX)
037700         MOVE ZERO TO WS-SCOR-TAB-PAR(WS-SCOR-IDX)
037800         MOVE ZERO TO WS-SCOR-TAB-SLOPE(WS-SCOR-IDX).
037900 3320-EXIT.
038000     EXIT.
038100
038200*    AS - ADD SCORE.  PLAYER MUST ALREADY EXIST.  NEXT SCORE ID
038300*    IS THE HIGHEST SCORE ID SEEN SO FAR PLUS ONE.
038400 3400-DO-ADD-SCORE.
038500     PERFORM 3310-FIND-PLAYER THRU 3310-EXIT.
038600     IF NOT PLYR-WAS-FOUND
038700         ADD 1 TO WS-TRAN-REJ-CNT, WS-REJ-NOPLYR-CNT              GC-0105 
038800         GO TO 3400-EXIT.
038900     ADD 1 TO WS-MAX-SCOR-ID.
039000     ADD 1 TO WS-SCOR-COUNT.
039100     MOVE WS-MAX-SCOR-ID TO WS-SCOR-TAB-ID(WS-SCOR-COUNT).
039200     MOVE TRAN-PLYR-ID   TO WS-SCOR-TAB-PLYR-ID(WS-SCOR-COUNT).
039300     MOVE TRAN-SCOR-VAL  TO WS-SCOR-TAB-VAL(WS-SCOR-COUNT).
039400     MOVE TRAN-PAR-VAL   TO WS-SCOR-TAB-PAR(WS-SCOR-COUNT).
039500     MOVE TRAN-SLOPE-VAL TO WS-SCOR-TAB-SLOPE(WS-SCOR-COUNT).
039600     PERFORM 3600-RECOMPUTE-HANDICAP THRU 3600-EXIT.
039700     ADD 1 TO WS-TRAN-APPL-CNT.
039800 3400-EXIT.
039900     EXIT.
040000
040100*    US - UPDATE SCORE.  BOTH THE PLAYER AND THE SCORE MUST
040200*    ALREADY EXIST.
040300 3500-DO-UPD-SCORE.
040400     PERFORM 3310-FIND-PLAYER THRU 3310-EXIT.
040500     IF NOT PLYR-WAS-FOUND
040600         ADD 1 TO WS-TRAN-REJ-CNT, WS-REJ-NOPLYR-CNT              GC-0105 
040700         GO TO 3500-EXIT.
040800     PERFORM 3510-FIND-SCORE THRU 3510-EXIT.
040900     IF NOT SCOR-WAS-FOUND
041000         ADD 1 TO WS-TRAN-REJ-CNT, WS-REJ-NOSCOR-CNT              GC-0105 
041100         GO TO 3500-EXIT.
041200     MOVE TRAN-SCOR-VAL  TO WS-SCOR-TAB-VAL(WS-SCOR-TARGET-IDX).
041300     MOVE TRAN-PAR-VAL   TO WS-SCOR-TAB-PAR(WS-SCOR-TARGET-IDX).
041400     MOVE TRAN-SLOPE-VAL TO WS-SCOR-TAB-SLOPE(WS-SCOR-TARGET-IDX).
041500     PERFORM 3600-RECOMPUTE-HANDICAP THRU 3600-EXIT.
041600     ADD 1 TO WS-TRAN-APPL-CNT.
041700 3500-EXIT.
041800     EXIT.
041900
042000*    LINEAR LOOK-UP BY PLYR-ID.  TABLE IS SMALL ENOUGH (500
042100*    ROWS) THAT A SEARCH ALL ISN'T WORTH THE INDEX BOOKKEEPING.
042200 3310-FIND-PLAYER.
042300     MOVE "N" TO WS-PLYR-FOUND-SW.
042400     MOVE ZERO TO WS-PLYR-TARGET-IDX.
042500     PERFORM 3311-CHECK-ONE-PLAYER
042600         VARYING WS-PLYR-IDX FROM 1 BY 1
042700         UNTIL WS-PLYR-IDX > WS-PLYR-COUNT
042800            OR PLYR-WAS-FOUND.
042900 3310-EXIT.
043000     EXIT.
043100
043200 3311-CHECK-ONE-PLAYER.
043300     IF WS-PLYR-TAB-ID(WS-PLYR-IDX) = TRAN-PLYR-ID
043400         SET PLYR-WAS-FOUND TO TRUE
043500         MOVE WS-PLYR-IDX TO WS-PLYR-TARGET-IDX.
043600
043700 3510-FIND-SCORE.
043800     MOVE "N" TO WS-SCOR-FOUND-SW.
043900     MOVE ZERO TO WS-SCOR-TARGET-IDX.
044000     PERFORM 3511-CHECK-ONE-SCORE
044100         VARYING WS-SCOR-IDX FROM 1 BY 1
044200         UNTIL WS-SCOR-IDX > WS-SCOR-COUNT
044300            OR SCOR-WAS-FOUND.
044400 3510-EXIT.
044500     EXIT.
044600
044700 3511-CHECK-ONE-SCORE.
044800     IF WS-SCOR-TAB-ID(WS-SCOR-IDX) = TRAN-SCOR-ID
044900         SET SCOR-WAS-FOUND TO TRUE
045000         MOVE WS-SCOR-IDX TO WS-SCOR-TARGET-IDX.
045100
045200*    RECOMPUTE THE TARGET PLAYER'S HANDICAP FROM THE FULL SCORE
045300*    TABLE.  WS-PLYR-TARGET-IDX STILL POINTS AT THE PLAYER ROW    GC-0114 
045400*    FROM 3310-FIND-PLAYER, NOT WHATEVER 3510-FIND-SCORE LEFT     GC-0114 
045500*    IN WS-SCOR-TARGET-IDX.                                       GC-0114 
045600 3600-RECOMPUTE-HANDICAP.
045700     MOVE TRAN-PLYR-ID TO WS-PH-TARGET-PLYR-ID.
045800     MOVE WS-SCOR-COUNT TO WS-PH-TOTAL-SCOR-COUNT.
045900     MOVE WS-SCOR-TABLE TO WS-PH-SCOR-TAB.
046000     CALL 'PLYRHDCP' USING WS-PH-PARMS.
046100     MOVE WS-PH-RESULT-HDCP                                       GC-0114 
046200         TO WS-PLYR-TAB-HDCP(WS-PLYR-TARGET-IDX).                 GC-0114 
046300 3600-EXIT.
046400     EXIT.
046500
046600*----------------------------------------------------------------
046700*    BUBBLE THE TWO TABLES BACK INTO KEY ORDER.  DELETED ROWS
046800*    (PLYR-ID/SCOR-ID OF ZERO) SORT TO THE BOTTOM AND ARE
046900*    SIMPLY NOT WRITTEN IN 9000-WRITE-OUTPUTS.  HAND-ROLLED
047000*    EXCHANGE SORT, NO SORT VERB - BOTH TABLES ARE SMALL ENOUGH
047100*    TO BUBBLE IN PLACE AND THIS KEEPS THE WHOLE RUN IN ONE STEP.
047200*----------------------------------------------------------------
047300 8000-SORT-TABLES.
047400     PERFORM 8100-SORT-PLYR-TABLE THRU 8100-EXIT.
047500     PERFORM 8200-SORT-SCOR-TABLE THRU 8200-EXIT.
047600 8000-EXIT.
047700     EXIT.
047800
047900 8100-SORT-PLYR-TABLE.
048000     PERFORM 8105-PLYR-OUTER-PASS THRU 8105-EXIT
048100         VARYING WS-PLYR-IDX FROM 1 BY 1
048200         UNTIL WS-PLYR-IDX > WS-PLYR-COUNT - 1.
048300 8100-EXIT.
048400     EXIT.
048500
048600 8105-PLYR-OUTER-PASS.
048700     PERFORM 8110-PLYR-INNER-PASS THRU 8110-EXIT
048800         VARYING WS-TARGET-IDX FROM 1 BY 1
048900         UNTIL WS-TARGET-IDX > WS-PLYR-COUNT - WS-PLYR-IDX.
049000 8105-EXIT.
049100     EXIT.
049200
049300*    DELETED ROWS (ID OF ZERO) ALWAYS SORT TO THE BOTTOM SO
049400*    9000-WRITE-OUTPUTS CAN STOP WRITING AS SOON AS IT HITS
049500*    ONE, BUT IT STILL CHECKS EVERY ROW TO BE SAFE.
049600 8110-PLYR-INNER-PASS.
049700     IF WS-PLYR-TAB-ID(WS-TARGET-IDX + 1) NOT = ZERO
049800       AND (WS-PLYR-TAB-ID(WS-TARGET-IDX) = ZERO
049900         OR WS-PLYR-TAB-ID(WS-TARGET-IDX) >
050000            WS-PLYR-TAB-ID(WS-TARGET-IDX + 1))
050100         PERFORM 8120-SWAP-PLYR-ROWS THRU 8120-EXIT.
050200 8110-EXIT.
050300     EXIT.
050400
050500 8120-SWAP-PLYR-ROWS.
050600     MOVE WS-PLYR-ENTRY(WS-TARGET-IDX)     TO WS-PLYR-SWAP-ROW.
050700     MOVE WS-PLYR-ENTRY(WS-TARGET-IDX + 1)
050800                                   TO WS-PLYR-ENTRY(WS-TARGET-IDX).
050900     MOVE WS-PLYR-SWAP-ROW TO WS-PLYR-ENTRY(WS-TARGET-IDX + 1).
051000 8120-EXIT.
051100     EXIT.
051200
051300 8200-SORT-SCOR-TABLE.
051400     PERFORM 8205-SCOR-OUTER-PASS THRU 8205-EXIT
051500         VARYING WS-SCOR-IDX FROM 1 BY 1
051600         UNTIL WS-SCOR-IDX > WS-SCOR-COUNT - 1.
051700 8200-EXIT.
051800     EXIT.
051900
052000 8205-SCOR-OUTER-PASS.
052100     PERFORM 8210-SCOR-INNER-PASS THRU 8210-EXIT
052200         VARYING WS-TARGET-IDX FROM 1 BY 1
052300         UNTIL WS-TARGET-IDX > WS-SCOR-COUNT - WS-SCOR-IDX.
052400 8205-EXIT.
052500     EXIT.
052600
052700*    KEY IS PLYR-ID THEN SCOR-ID WITHIN PLYR-ID, DELETED ROWS
052800*    (PLYR-ID OF ZERO) SORTING TO THE BOTTOM AS IN 8110 ABOVE.
052900 8210-SCOR-INNER-PASS.
053000     IF WS-SCOR-TAB-PLYR-ID(WS-TARGET-IDX + 1) NOT = ZERO
053100       AND (WS-SCOR-TAB-PLYR-ID(WS-TARGET-IDX) = ZERO
053200         OR WS-SCOR-TAB-PLYR-ID(WS-TARGET-IDX) >
053300            WS-SCOR-TAB-PLYR-ID(WS-TARGET-IDX + 1)
053400         OR (WS-SCOR-TAB-PLYR-ID(WS-TARGET-IDX) =
053500             WS-SCOR-TAB-PLYR-ID(WS-TARGET-IDX + 1)
053600             AND WS-SCOR-TAB-ID(WS-TARGET-IDX) >
053700                 WS-SCOR-TAB-ID(WS-TARGET-IDX + 1)))
053800         PERFORM 8220-SWAP-SCOR-ROWS THRU 8220-EXIT.
053900 8210-EXIT.
054000     EXIT.
054100
054200 8220-SWAP-SCOR-ROWS.
054300     MOVE WS-SCOR-ENTRY(WS-TARGET-IDX)     TO WS-SCOR-SWAP-ROW.
054400     MOVE WS-SCOR-ENTRY(WS-TARGET-IDX + 1)
054500                                   TO WS-SCOR-ENTRY(WS-TARGET-IDX).
054600     MOVE WS-SCOR-SWAP-ROW TO WS-SCOR-ENTRY(WS-TARGET-IDX + 1).
054700 8220-EXIT.
054800     EXIT.
054900
055000*----------------------------------------------------------------
055100*    WRITE BOTH FILES BACK OUT, SKIPPING LOGICALLY DELETED
055200*    ROWS, THEN WRITE THE TRAN-CNTS TRAILER FOR HDCPLIST.
055300*----------------------------------------------------------------
055400 9000-WRITE-OUTPUTS.
055500     PERFORM 9100-WRITE-ONE-PLAYER
055600         VARYING WS-PLYR-IDX FROM 1 BY 1
055700         UNTIL WS-PLYR-IDX > WS-PLYR-COUNT.
055800     PERFORM 9200-WRITE-ONE-SCORE
055900         VARYING WS-SCOR-IDX FROM 1 BY 1
056000         UNTIL WS-SCOR-IDX > WS-SCOR-COUNT.
056100     PERFORM 9300-WRITE-TRAN-CNTS THRU 9300-EXIT.
056200 9000-EXIT.
056300     EXIT.
056400
056500 9100-WRITE-ONE-PLAYER.
056600     IF WS-PLYR-TAB-ID(WS-PLYR-IDX) NOT = ZERO
056700         MOVE WS-PLYR-TAB-ID(WS-PLYR-IDX)   TO PLYR-ID
056800         MOVE WS-PLYR-TAB-NAME(WS-PLYR-IDX) TO PLYR-NAME
056900         MOVE WS-PLYR-TAB-HDCP(WS-PLYR-IDX) TO PLYR-HDCP
057000         WRITE PLYR-OUT-REC FROM PLYR-MASTER-REC.
057100
057200 9200-WRITE-ONE-SCORE.
057300     IF WS-SCOR-TAB-ID(WS-SCOR-IDX) NOT = ZERO
057400         MOVE WS-SCOR-TAB-ID(WS-SCOR-IDX)      TO SCOR-ID
057500         MOVE WS-SCOR-TAB-PLYR-ID(WS-SCOR-IDX) TO SCOR-PLYR-ID
057600         MOVE WS-SCOR-TAB-VAL(WS-SCOR-IDX)     TO SCOR-VAL
057700         MOVE WS-SCOR-TAB-PAR(WS-SCOR-IDX)     TO SCOR-PAR
057800         MOVE WS-SCOR-TAB-SLOPE(WS-SCOR-IDX)   TO SCOR-SLOPE
057900         WRITE SCOR-OUT-REC FROM SCOR-FILE-REC.
058000
058100 9300-WRITE-TRAN-CNTS.                                            GC-0105 
058200     MOVE SPACES TO TRAN-CNTS-REC.
058300     STRING "READ="    WS-TRAN-READ-CNT    DELIMITED BY SIZE
058400            " APPL="   WS-TRAN-APPL-CNT    DELIMITED BY SIZE
058500            " REJ="    WS-TRAN-REJ-CNT     DELIMITED BY SIZE
058600            " NOPLYR=" WS-REJ-NOPLYR-CNT   DELIMITED BY SIZE      GC-0105 
058700            " NOSCOR=" WS-REJ-NOSCOR-CNT   DELIMITED BY SIZE      GC-0105 
058800            " BADTYP=" WS-REJ-BADTYP-CNT   DELIMITED BY SIZE      GC-0105 
058900         INTO TRAN-CNTS-REC.
059000     WRITE TRAN-CNTS-REC.
059100 9300-EXIT.
059200     EXIT.
059300
059400 9900-TERMINATE.
059500     CLOSE PLYR-IN
059600           SCOR-IN
059700           TRAN-IN
059800           PLYR-OUT
059900           SCOR-OUT
060000           TRAN-CNTS.
060100 9900-EXIT.
060200     EXIT.
060300
060400*----------------------------------------------------------------
060500*    FORCED ABEND - SAME IDIOM USED ACROSS THIS SUITE, SEE
060600*    HDCPLIST AND HDCPFEED.  WRITE THE DUMP LINE TO SYSOUT THEN
060700*    BLOW UP WITH A DELIBERATE ZERO DIVIDE SO THE OPERATOR GETS
060800*    A REAL SYSTEM DUMP TO GO WITH THE READABLE ONE.
060900*----------------------------------------------------------------
061000 9999-ABEND-RTN.
061100     MOVE "HDCPUPDT" TO ABEND-PGM-NAME.
061200     DISPLAY ABEND-REC UPON CONSOLE.
061300     DIVIDE ZERO-VAL INTO ONE-VAL.
061400     STOP RUN.
061500
061600
