000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  FEDHDCAL.
000400 AUTHOR. DON M. KRAUSE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/14/91.
000700 DATE-COMPILED. 08/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          SIMPLIFIED DIFFERENTIAL CALCULATOR FOR THE STATE GOLF
001400*          ASSOCIATION FEED EXTRACT.  THE ASSOCIATION'S OWN
001500*          HANDICAP ENGINE DOES ITS OWN SLOPE ADJUSTMENT ON
001600*          RECEIPT, SO THIS MODULE SHIPS THE PLAIN UNSLOPED
001700*          AVERAGE - SCORE MINUS PAR, AVERAGED OVER ALL ROUNDS.
001800*          DO NOT "FIX" THIS TO MATCH HDCPCALC - THE TWO ARE
001900*          DELIBERATELY DIFFERENT FORMULAS FOR DIFFERENT
002000*          CONSUMERS.  SEE REQUEST GC-0048 BELOW.
002100*
002200*          CALLING SEQUENCE -
002300*             CALL 'FEDHDCAL' USING LK-FEED-PARMS.
002400*
002500******************************************************************
002600*CHANGE LOG.
002700*
002800*    DATE     BY   TICKET    DESCRIPTION
002900*    -------- ---  --------  ------------------------------------
003000*    08/14/91 DMK  GC-0048   ORIGINAL PROGRAM - STATE ASSOCIATION
003100*                            WANTS RAW SCORE-MINUS-PAR, NOT OUR
003200*                            SLOPE-ADJUSTED NUMBER.  REQUEST ON
003300*                            FILE WITH THE PRO SHOP.
003400*    11/19/90 DMK  GC-0037   N/A - SEE HDCPCALC, NOT THIS MODULE.
003500*    02/08/93 DMK  GC-0052   ROUND TABLE WIDENED TO 500 TO STAY
003600*                            IN STEP WITH HDCPCALC.
003700*    06/30/95 RTC  GC-0069   ZERO-ROUND GUARD ADDED TO MATCH
003800*                            HDCPCALC'S CALLING CONVENTION.
003900*    09/14/98 LPH  GC-0091   Y2K - NO DATE FIELDS, REVIEWED AND
004000*                            SIGNED OFF ONLY.
004100*    09/12/01 TWR  GC-0110   N/A - SEE HDCPCALC'S GC-0109 COMP TO
004200*                            COMP-3 FIX.  THIS MODULE'S OWN
004300*                            WS-DIFF-SUM WAS CAUGHT IN THE SAME
004400*                            FIELD AUDIT, SEE BELOW.
004500*
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 INPUT-OUTPUT SECTION.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 WORKING-STORAGE SECTION.
005700 77  MAX-ROUNDS                  PIC 9(03) VALUE 500.
005800
005900 01  WS-RND-IDX                  PIC 9(03) COMP.
006000
006100*    ONE ROUND'S RAW VALUES, LAID OUT SO THE TWO FIELDS CAN ALSO
006200*    BE TESTED AS ONE 6-DIGIT NUMBER.
006300 01  WS-ROUND-ENTRY.
006400     05  WS-RND-SCORE             PIC 9(03).
006500     05  WS-RND-PAR               PIC 9(03).
006600     05  FILLER                   PIC X(01).
006700 01  WS-ROUND-ENTRY-N REDEFINES WS-ROUND-ENTRY.
006800     05  WS-RND-ALL-9             PIC 9(06).
006900
007000 01  MISC-FIELDS.
007100     05  WS-DIFF-SUM              PIC S9(6)V99 COMP-3.            GC-0110 
007200     05  WS-DIFF-SUM-X REDEFINES WS-DIFF-SUM
007300                                  PIC X(05).
007400     05  FILLER                   PIC X(01).
007500
007600 01  WS-RESULT                   PIC S9(3)V99
007700                                  SIGN IS LEADING SEPARATE.
007800 01  WS-RESULT-A REDEFINES WS-RESULT
007900                                  PIC X(06).
008000
008100 LINKAGE SECTION.
008200 01  LK-FEED-PARMS.
008300     05  LK-FD-ROUND-COUNT        PIC 9(05) COMP.
008400     05  LK-FD-SCORE-TAB OCCURS 500 TIMES                         GC-0052 
008500                                  PIC 9(03).
008600     05  LK-FD-PAR-TAB   OCCURS 500 TIMES
008700                                  PIC 9(03).
008800     05  LK-FD-RESULT-HDCP        PIC S9(3)V99
008900                                  SIGN IS LEADING SEPARATE.
009000     05  FILLER                   PIC X(01).
009100
009200 PROCEDURE DIVISION USING LK-FEED-PARMS.
009300     MOVE ZERO TO WS-DIFF-SUM.
009400
009500     IF LK-FD-ROUND-COUNT = ZERO                                  GC-0069 
009600         MOVE ZERO TO LK-FD-RESULT-HDCP
009700         GOBACK.
009800
009900     IF LK-FD-ROUND-COUNT > MAX-ROUNDS
010000         MOVE MAX-ROUNDS TO LK-FD-ROUND-COUNT.
010100
010200     PERFORM 100-ACCUM-ONE-ROUND THRU 100-EXIT
010300         VARYING WS-RND-IDX FROM 1 BY 1
010400         UNTIL WS-RND-IDX > LK-FD-ROUND-COUNT.
010500
010600     PERFORM 200-AVERAGE-AND-ROUND THRU 200-EXIT.
010700
010800     MOVE WS-RESULT TO LK-FD-RESULT-HDCP.
010900     GOBACK.
011000
011100 100-ACCUM-ONE-ROUND.
011200     MOVE LK-FD-SCORE-TAB(WS-RND-IDX) TO WS-RND-SCORE.
011300     MOVE LK-FD-PAR-TAB(WS-RND-IDX)   TO WS-RND-PAR.
011400
011500     ADD WS-RND-SCORE TO WS-DIFF-SUM.
011600     SUBTRACT WS-RND-PAR FROM WS-DIFF-SUM.
011700 100-EXIT.
011800     EXIT.
011900
012000 200-AVERAGE-AND-ROUND.
012100     COMPUTE WS-RESULT ROUNDED =
012200         WS-DIFF-SUM / LK-FD-ROUND-COUNT.
012300 200-EXIT.
012400     EXIT.
012500