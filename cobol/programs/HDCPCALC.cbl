000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  HDCPCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/89.
000700 DATE-COMPILED. 03/11/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          SLOPE-ADJUSTED HANDICAP DIFFERENTIAL CALCULATOR.
001400*          GIVEN N ROUNDS (SCORE/PAR/SLOPE) COMPUTES THE USGA-
001500*          STYLE DIFFERENTIAL FOR EACH ROUND AND RETURNS THE
001600*          AVERAGE, ROUNDED TO 2 DECIMALS.
001700*
001800*          CALLED FROM PLYRHDCP (FULL ROUND LIST - THE PLAYER'S
001900*          HANDICAP INDEX) AND FROM HDCPLIST (ONE ROUND AT A
002000*          TIME - THE PRINTED PER-ROUND DIFFERENTIAL).  SAME
002100*          ROUTINE, TWO CALLERS - DO NOT FORK THIS LOGIC.
002200*
002300*          CALLING SEQUENCE -
002400*             CALL 'HDCPCALC' USING LK-CALC-PARMS.
002500*
002600******************************************************************
002700*CHANGE LOG.
002800*
002900*    DATE     BY   TICKET    DESCRIPTION
003000*    -------- ---  --------  ------------------------------------
003100*    03/11/89 JRS  GC-0001   ORIGINAL PROGRAM - REPLACES THE
003200*                            HAND-COMPUTED DIFFERENTIAL SHEETS
003300*                            THE PRO SHOP KEPT ON PAPER.
003400*    07/02/89 JRS  GC-0014   EFFECTIVE SLOPE SUBSTITUTION ADDED -
003500*                            COURSES WITHOUT A RATED SLOPE WERE
003600*                            BLOWING UP THE DIVIDE.
003700*    11/19/90 DMK  GC-0037   CARRY 4 DECIMALS ON THE DIFFERENTIAL
003800*                            BEFORE THE FINAL ROUND - 2-DECIMAL
003900*                            INTERMEDIATE WORK WAS DRIFTING THE
004000*                            AVERAGE ON LARGE ROUND COUNTS.
004100*    02/08/93 DMK  GC-0052   WIDENED LK-SCORE-TAB/LK-PAR-TAB/
004200*                            LK-SLOPE-TAB TO 500 ROUNDS - THE
004300*                            SENIOR LEAGUE KEEPS EVERY CARD BACK
004400*                            TO 1974.
004500*    06/30/95 RTC  GC-0069   ZERO-ROUND GUARD - CALLER IS NOW
004600*                            REQUIRED TO SCREEN N=0, BUT BELT
004700*                            AND SUSPENDERS NEVER HURT.
004800*    09/14/98 LPH  GC-0091   Y2K - NO DATE FIELDS IN THIS MODULE,
004900*                            REVIEWED AND SIGNED OFF ONLY.
005000*    04/05/00 LPH  GC-0104   RETURN-CODE 4 ADDED FOR A ROUND
005100*                            COUNT OVER THE TABLE SIZE INSTEAD
005200*                            OF LETTING IT RUN OFF THE TABLE.
005300*    09/12/01 TWR  GC-0109   WS-DIFF-ONE/WS-DIFF-SUM CHANGED FROM
005400*                            COMP TO COMP-3 - SHOP STANDARD IS
005500*                            PACKED FOR ANY FIELD CARRYING DECIMAL
005600*                            PLACES, COMP IS FOR INTEGER COUNTERS
005700*                            ONLY.  FOUND ON THE 2001 FIELD AUDIT.
005800*
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 INPUT-OUTPUT SECTION.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 WORKING-STORAGE SECTION.
007000 77  MAX-ROUNDS                  PIC 9(03) VALUE 500.
007100
007200 01  WS-RND-IDX                  PIC 9(03) COMP.
007300
007400*    ONE ROUND'S RAW VALUES, LAID OUT SO THE THREE FIELDS CAN
007500*    ALSO BE TESTED AS ONE 9-DIGIT NUMBER (ALL-ZERO ROUND SKIP).
007600 01  WS-ROUND-ENTRY.
007700     05  WS-RND-SCORE             PIC 9(03).
007800     05  WS-RND-PAR               PIC 9(03).
007900     05  WS-RND-SLOPE             PIC 9(03).
008000     05  FILLER                   PIC X(01).
008100 01  WS-ROUND-ENTRY-N REDEFINES WS-ROUND-ENTRY.
008200     05  WS-RND-ALL-9             PIC 9(09).
008300
008400 01  WS-EFFECTIVE-SLOPE           PIC 9(03).
008500 01  MISC-FIELDS.
008600     05  WS-DIFF-ONE              PIC S9(5)V9999 COMP-3.          GC-0109 
008700     05  WS-DIFF-SUM              PIC S9(7)V9999 COMP-3.          GC-0109 
008800     05  WS-DIFF-SUM-X REDEFINES WS-DIFF-SUM
008900                                  PIC X(06).
009000     05  FILLER                   PIC X(01).
009100
009200 01  WS-RESULT                   PIC S9(3)V99
009300                                  SIGN IS LEADING SEPARATE.
009400 01  WS-RESULT-A REDEFINES WS-RESULT
009500                                  PIC X(06).
009600
009700 LINKAGE SECTION.
009800 01  LK-CALC-PARMS.
009900     05  LK-ROUND-COUNT           PIC 9(05) COMP.
010000     05  LK-SCORE-TAB OCCURS 500 TIMES                            GC-0052 
010100                                  PIC 9(03).
010200     05  LK-PAR-TAB   OCCURS 500 TIMES
010300                                  PIC 9(03).
010400     05  LK-SLOPE-TAB OCCURS 500 TIMES
010500                                  PIC 9(03).
010600     05  LK-RESULT-HDCP           PIC S9(3)V99
010700                                  SIGN IS LEADING SEPARATE.
010800     05  LK-RETURN-CODE           PIC S9(4) COMP.
010900     05  FILLER                   PIC X(01).
011000
011100 PROCEDURE DIVISION USING LK-CALC-PARMS.
011200     MOVE ZERO TO LK-RETURN-CODE, WS-DIFF-SUM.
011300
011400     IF LK-ROUND-COUNT = ZERO                                     GC-0069 
011500         MOVE ZERO TO LK-RESULT-HDCP
011600         GOBACK.
011700
011800     IF LK-ROUND-COUNT > MAX-ROUNDS
011900         MOVE 4 TO LK-RETURN-CODE                                 GC-0104 
012000         MOVE MAX-ROUNDS TO LK-ROUND-COUNT.
012100
012200     PERFORM 100-CALC-ONE-ROUND THRU 100-EXIT
012300         VARYING WS-RND-IDX FROM 1 BY 1
012400         UNTIL WS-RND-IDX > LK-ROUND-COUNT.
012500
012600     PERFORM 200-AVERAGE-AND-ROUND THRU 200-EXIT.
012700
012800     MOVE WS-RESULT TO LK-RESULT-HDCP.
012900     GOBACK.
013000
013100 100-CALC-ONE-ROUND.
013200     MOVE LK-SCORE-TAB(WS-RND-IDX) TO WS-RND-SCORE.
013300     MOVE LK-PAR-TAB(WS-RND-IDX)   TO WS-RND-PAR.
013400     MOVE LK-SLOPE-TAB(WS-RND-IDX) TO WS-RND-SLOPE.
013500
013600     IF WS-RND-SLOPE >= 55 AND WS-RND-SLOPE <= 155                GC-0014 
013700         MOVE WS-RND-SLOPE TO WS-EFFECTIVE-SLOPE
013800     ELSE
013900         MOVE 113 TO WS-EFFECTIVE-SLOPE.                          GC-0014 
014000
014100     COMPUTE WS-DIFF-ONE ROUNDED =                                GC-0037 
014200         (WS-RND-SCORE - WS-RND-PAR) * 113 / WS-EFFECTIVE-SLOPE.
014300
014400     ADD WS-DIFF-ONE TO WS-DIFF-SUM.
014500 100-EXIT.
014600     EXIT.
014700
014800 200-AVERAGE-AND-ROUND.
014900     COMPUTE WS-RESULT ROUNDED =
015000         WS-DIFF-SUM / LK-ROUND-COUNT.
015100 200-EXIT.
015200     EXIT.
015300