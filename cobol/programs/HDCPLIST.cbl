000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  HDCPLIST.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/25/89.
000700 DATE-COMPILED. 03/25/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          PLAYER HANDICAP REPORT.  RUNS AFTER HDCPUPDT AS THE
001400*          SECOND STEP OF THE NIGHTLY JOB, READING THE SAME
001500*          PLYR-OUT/SCOR-OUT FILES HDCPUPDT JUST WROTE (BOTH
001600*          ALREADY IN KEY ORDER, SO THIS IS A STRAIGHT MATCHED
001700*          SEQUENTIAL READ, NO SORT NEEDED) PLUS THE TRAN-CNTS
001800*          TRAILER LINE FOR THE AUDIT COUNTS AT THE BOTTOM OF
001900*          THE REPORT.
002000*
002100*          ONE DETAIL LINE IS PRINTED PER SCORE, WITH THE SAME
002200*          SLOPE-ADJUSTED DIFFERENTIAL HDCPCALC PRODUCES FOR THE
002300*          PLAYER'S OWN HANDICAP - HERE IT IS CALLED ONCE PER
002400*          SCORE WITH A ONE-ROUND LIST INSTEAD OF THE PLAYER'S
002500*          WHOLE HISTORY.  CONTROL BREAKS ON PLYR-ID.
002600*
002700*          FILES -
002800*             PLYR-IN    - PLAYER MASTER, INPUT, PLYR-ID ORDER
002900*             SCOR-IN    - SCORE FILE, INPUT, PLYR-ID/SCOR-ID
003000*             TRAN-CNTS  - ONE-LINE COUNT TRAILER FROM HDCPUPDT
003100*             RPT-OUT    - PRINT FILE, 80 COLUMNS
003200*
003300******************************************************************
003400*CHANGE LOG.
003500*
003600*    DATE     BY   TICKET    DESCRIPTION
003700*    -------- ---  --------  ------------------------------------
003800*    03/25/89 JRS  GC-0004   ORIGINAL PROGRAM.
003900*    11/19/90 DMK  GC-0037   SEE HDCPCALC FOR THE 4-DECIMAL
004000*                            INTERMEDIATE FIX - DIFFERENTIALS ON
004100*                            THIS REPORT MOVED WITH IT.
004200*    02/08/93 DMK  GC-0052   PLAYER/SCORE TABLES WIDENED TO
004300*                            MATCH HDCPUPDT.
004400*    04/05/00 LPH  GC-0105   AUDIT LINE ADDED AT THE BOTTOM OF
004500*                            THE REPORT, ECHOING THE TRAN-CNTS
004600*                            TRAILER HDCPUPDT NOW LEAVES BEHIND.
004700*    04/05/00 LPH  GC-0105   PAGE BREAK LOGIC ADDED - REPORT WAS
004800*                            RUNNING PAST THE BOTTOM OF FORM ON
004900*                            THE YEAR-END MEMBERSHIP LIST.
005000*
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT PLYR-IN   ASSIGN TO UT-S-PLYROUT
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-PLYR-IN-STATUS.
006400     SELECT SCOR-IN   ASSIGN TO UT-S-SCOROUT
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-SCOR-IN-STATUS.
006700     SELECT TRAN-CNTS ASSIGN TO UT-S-TRANCNT
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-TRAN-CNT-STATUS.
007000     SELECT RPT-OUT   ASSIGN TO UT-S-RPTOUT
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-RPT-OUT-STATUS.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 FD  PLYR-IN
007800     RECORDING MODE IS F.
007900 01  PLYR-IN-REC                 PIC X(46).
008000
008100 FD  SCOR-IN
008200     RECORDING MODE IS F.
008300 01  SCOR-IN-REC                 PIC X(27).
008400
008500 FD  TRAN-CNTS
008600     RECORDING MODE IS F.
008700 01  TRAN-CNTS-REC               PIC X(80).
008800
008900 FD  RPT-OUT
009000     RECORDING MODE IS F.
009100 01  RPT-OUT-REC                 PIC X(80).
009200
009300 WORKING-STORAGE SECTION.
009400 77  MAX-PLYR                    PIC 9(03) VALUE 500.
009500 77  MAX-SCOR                    PIC 9(04) VALUE 5000.
009600 77  MAX-LINES-PER-PAGE          PIC 9(02) COMP VALUE 55.
009700
009800 01  FILE-STATUS-FIELDS.
009900     05  WS-PLYR-IN-STATUS        PIC X(02).
010000         88  PLYR-IN-OK           VALUE "00".
010100         88  PLYR-IN-EOF          VALUE "10".
010200     05  WS-SCOR-IN-STATUS        PIC X(02).
010300         88  SCOR-IN-OK           VALUE "00".
010400         88  SCOR-IN-EOF          VALUE "10".
010500     05  WS-TRAN-CNT-STATUS       PIC X(02).
010600         88  TRAN-CNT-OK          VALUE "00".
010700         88  TRAN-CNT-EOF         VALUE "10".
010800     05  WS-RPT-OUT-STATUS        PIC X(02).
010900         88  RPT-OUT-OK           VALUE "00".
011000     05  FILLER                   PIC X(02) VALUE SPACES.
011100
011200 01  COUNTERS-AND-ACCUMULATORS.
011300     05  WS-PLYR-COUNT            PIC 9(05) COMP.
011400     05  WS-SCOR-COUNT            PIC 9(06) COMP.
011500     05  WS-PLYR-IDX              PIC 9(05) COMP.
011600     05  WS-SCOR-IDX              PIC 9(06) COMP.
011700     05  WS-SCOR-SCAN-IDX         PIC 9(06) COMP.
011800     05  WS-RPT-PLYR-TOT          PIC 9(05) COMP.
011900     05  WS-RPT-SCOR-TOT          PIC 9(06) COMP.
012000     05  WS-RPT-SCOR-FOR-PLYR     PIC 9(04) COMP.
012100     05  WS-HDCP-SUM              PIC S9(7)V99 COMP-3.            GC-0111 
012200     05  WS-AVG-HDCP              PIC S9(3)V99
012300                                  SIGN IS LEADING SEPARATE.
012400     05  WS-LINE-COUNT            PIC 9(02) COMP.
012500     05  WS-PAGE-NO               PIC 9(04) COMP.
012600     05  FILLER                   PIC X(01) VALUE SPACES.
012700
012800 01  FLAGS-AND-SWITCHES.
012900     05  WS-TRAN-CNT-SW           PIC X(01) VALUE "N".
013000         88  TRAN-CNT-WAS-READ    VALUE "Y".
013100     05  FILLER                   PIC X(01) VALUE SPACES.
013200
013300 01  WS-PLYR-TABLE.
013400     05  WS-PLYR-ENTRY OCCURS 500 TIMES.
013500         10  WS-PLYR-TAB-ID       PIC 9(09).
013600         10  WS-PLYR-TAB-NAME     PIC X(30).
013700         10  WS-PLYR-TAB-HDCP     PIC S9(3)V99
013800                                  SIGN IS LEADING SEPARATE.
013900 01  WS-PLYR-TABLE-X REDEFINES WS-PLYR-TABLE.
014000     05  WS-PLYR-TAB-X OCCURS 500 TIMES
014100                      PIC X(45).
014200
014300 01  WS-SCOR-TABLE.
014400     05  WS-SCOR-ENTRY OCCURS 5000 TIMES.
014500         10  WS-SCOR-TAB-ID       PIC 9(09).
014600         10  WS-SCOR-TAB-PLYR-ID  PIC 9(09).
014700         10  WS-SCOR-TAB-VAL      PIC 9(03).
014800         10  WS-SCOR-TAB-PAR      PIC 9(03).
014900         10  WS-SCOR-TAB-SLOPE    PIC 9(03).
015000 01  WS-SCOR-TABLE-X REDEFINES WS-SCOR-TABLE.
015100     05  WS-SCOR-TAB-X OCCURS 5000 TIMES
015200                      PIC X(27).
015300
015400 COPY PLYRMSTR.
015500 COPY SCOREREC.
015600 COPY ABENDREC.
015700
015800*    ONE-ROUND MIRROR OF HDCPCALC'S LINKAGE - A SINGLE-ENTRY
015900*    LIST IS PASSED FOR EACH DETAIL-LINE DIFFERENTIAL.
016000 01  WS-CALC-PARMS.
016100     05  WS-CALC-COUNT            PIC 9(05) COMP VALUE 1.
016200     05  WS-CALC-SCORE-TAB OCCURS 500 TIMES
016300                                  PIC 9(03).
016400     05  WS-CALC-PAR-TAB   OCCURS 500 TIMES
016500                                  PIC 9(03).
016600     05  WS-CALC-SLOPE-TAB OCCURS 500 TIMES
016700                                  PIC 9(03).
016800     05  WS-CALC-RESULT           PIC S9(3)V99
016900                                  SIGN IS LEADING SEPARATE.
017000     05  WS-CALC-RESULT-A REDEFINES WS-CALC-RESULT
017100                                  PIC X(06).
017200     05  WS-CALC-RETCODE          PIC S9(4) COMP.
017300     05  FILLER                   PIC X(01).
017400
017500*----------------------------------------------------------------
017600*    PRINT LINE - ONE 80-BYTE WORK AREA, REDEFINED FOUR WAYS
017700*    FOR THE FOUR LINE SHAPES THIS REPORT PRODUCES.
017800*----------------------------------------------------------------
017900 01  WS-PRINT-LINE               PIC X(80).
018000
018100 01  WS-HDR-LINE REDEFINES WS-PRINT-LINE.
018200     05  WS-HDR-TITLE             PIC X(40) VALUE
018300         "GOLF CLUB PLAYER HANDICAP REPORT".
018400     05  FILLER                   PIC X(25) VALUE SPACES.
018500     05  WS-HDR-PAGE-LIT          PIC X(05) VALUE "PAGE ".
018600     05  WS-HDR-PAGE-NO           PIC ZZZ9.
018700     05  FILLER                   PIC X(06) VALUE SPACES.
018800
018900 01  WS-PLYR-HDR-LINE REDEFINES WS-PRINT-LINE.
019000     05  WS-PH-LIT                PIC X(07) VALUE "PLAYER ".
019100     05  WS-PH-ID                 PIC 9(09).
019200     05  FILLER                   PIC X(01) VALUE SPACES.
019300     05  WS-PH-NAME               PIC X(30).
019400     05  WS-PH-HDCP-LIT           PIC X(09) VALUE "HANDICAP ".
019500     05  WS-PH-HDCP               PIC +ZZ9.99.
019600     05  FILLER                   PIC X(17) VALUE SPACES.
019700
019800 01  WS-SCOR-DTL-LINE REDEFINES WS-PRINT-LINE.
019900     05  FILLER                   PIC X(04) VALUE SPACES.
020000     05  WS-SD-LIT                PIC X(06) VALUE "SCORE ".
020100     05  WS-SD-ID                 PIC 9(09).
020200     05  WS-SD-STROKES-LIT        PIC X(09) VALUE " STROKES ".
020300     05  WS-SD-STROKES            PIC ZZ9.
020400     05  WS-SD-PAR-LIT            PIC X(05) VALUE " PAR ".
020500     05  WS-SD-PAR                PIC ZZ9.
020600     05  WS-SD-SLOPE-LIT          PIC X(07) VALUE " SLOPE ".
020700     05  WS-SD-SLOPE              PIC ZZ9.
020800     05  WS-SD-DIFF-LIT           PIC X(06) VALUE " DIFF ".
020900     05  WS-SD-DIFF               PIC +ZZ9.99.
021000     05  FILLER                   PIC X(18) VALUE SPACES.
021100
021200 01  WS-PLYR-FTR-LINE REDEFINES WS-PRINT-LINE.
021300     05  FILLER                   PIC X(02) VALUE SPACES.
021400     05  WS-PF-LIT                PIC X(19) VALUE
021500         "SCORES FOR PLAYER: ".
021600     05  WS-PF-COUNT              PIC ZZ9.
021700     05  FILLER                   PIC X(56) VALUE SPACES.
021800
021900 01  WS-TOTAL-LINE REDEFINES WS-PRINT-LINE.
022000     05  WS-TL-PLYR-LIT           PIC X(09) VALUE "PLAYERS: ".
022100     05  WS-TL-PLYR-TOT           PIC ZZZ9.
022200     05  FILLER                   PIC X(02) VALUE SPACES.
022300     05  WS-TL-SCOR-LIT           PIC X(08) VALUE "SCORES: ".
022400     05  WS-TL-SCOR-TOT           PIC ZZZZ9.
022500     05  FILLER                   PIC X(02) VALUE SPACES.
022600     05  WS-TL-AVG-LIT            PIC X(18) VALUE
022700         "AVERAGE HANDICAP: ".
022800     05  WS-TL-AVG-HDCP           PIC +ZZ9.99.
022900     05  FILLER                   PIC X(25) VALUE SPACES.
023000
023100 PROCEDURE DIVISION.
023200 0000-MAINLINE.
023300     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
023400     PERFORM 2000-LOAD-MASTERS THRU 2000-EXIT.
023500     PERFORM 3000-PRINT-REPORT THRU 3000-EXIT.
023600     PERFORM 4000-PRINT-GRAND-TOTALS THRU 4000-EXIT.
023700     PERFORM 9900-TERMINATE THRU 9900-EXIT.
023800     STOP RUN.
023900
024000 1000-INITIALIZE.
024100     MOVE ZERO TO WS-PLYR-COUNT, WS-SCOR-COUNT.
024200     MOVE ZERO TO WS-RPT-PLYR-TOT, WS-RPT-SCOR-TOT, WS-HDCP-SUM.
024300     MOVE ZERO TO WS-LINE-COUNT.
024400     MOVE 1 TO WS-PAGE-NO.
024500     OPEN INPUT  PLYR-IN
024600                 SCOR-IN
024700                 TRAN-CNTS.
024800     OPEN OUTPUT RPT-OUT.
024900     PERFORM 5000-PRINT-PAGE-HEADER THRU 5000-EXIT.
025000 1000-EXIT.
025100     EXIT.
025200
025300 2000-LOAD-MASTERS.
025400     PERFORM 2100-LOAD-ONE-PLAYER THRU 2100-EXIT
025500         UNTIL PLYR-IN-EOF.
025600     PERFORM 2200-LOAD-ONE-SCORE THRU 2200-EXIT
025700         UNTIL SCOR-IN-EOF.
025800 2000-EXIT.
025900     EXIT.
026000
026100 2100-LOAD-ONE-PLAYER.
026200     READ PLYR-IN INTO PLYR-MASTER-REC.
026300     IF PLYR-IN-EOF
026400         GO TO 2100-EXIT.
026500     IF NOT PLYR-IN-OK
026600         MOVE "2100-LOAD-ONE-PLAYER" TO PARA-NAME
026700         MOVE "BAD FILE STATUS ON PLYR-IN" TO ABEND-REASON
026800         MOVE WS-PLYR-IN-STATUS TO ACTUAL-VAL
026900         GO TO 9999-ABEND-RTN.
027000     ADD 1 TO WS-PLYR-COUNT.
027100     MOVE PLYR-ID   TO WS-PLYR-TAB-ID(WS-PLYR-COUNT).
027200     MOVE PLYR-NAME TO WS-PLYR-TAB-NAME(WS-PLYR-COUNT).
027300     MOVE PLYR-HDCP TO WS-PLYR-TAB-HDCP(WS-PLYR-COUNT).
027400 2100-EXIT.
027500     EXIT.
027600
027700 2200-LOAD-ONE-SCORE.
027800     READ SCOR-IN INTO SCOR-FILE-REC.
027900     IF SCOR-IN-EOF
028000         GO TO 2200-EXIT.
028100     IF NOT SCOR-IN-OK
028200         MOVE "2200-LOAD-ONE-SCORE" TO PARA-NAME
028300         MOVE "BAD FILE STATUS ON SCOR-IN" TO ABEND-REASON
028400         MOVE WS-SCOR-IN-STATUS TO ACTUAL-VAL
028500         GO TO 9999-ABEND-RTN.
028600     ADD 1 TO WS-SCOR-COUNT.
028700     MOVE SCOR-ID        TO WS-SCOR-TAB-ID(WS-SCOR-COUNT).
028800     MOVE SCOR-PLYR-ID   TO WS-SCOR-TAB-PLYR-ID(WS-SCOR-COUNT).
028900     MOVE SCOR-VAL       TO WS-SCOR-TAB-VAL(WS-SCOR-COUNT).
029000     MOVE SCOR-PAR       TO WS-SCOR-TAB-PAR(WS-SCOR-COUNT).
029100     MOVE SCOR-SLOPE     TO WS-SCOR-TAB-SLOPE(WS-SCOR-COUNT).
029200 2200-EXIT.
029300     EXIT.
029400
029500*----------------------------------------------------------------
029600*    CONTROL-BREAK LOOP OVER THE PLAYER TABLE.  SCOR-IN IS
029700*    ALREADY IN PLYR-ID/SCOR-ID ORDER SO WS-SCOR-SCAN-IDX JUST
029800*    WALKS FORWARD ONCE ACROSS BOTH TABLES - NO RE-SCAN.
029900*----------------------------------------------------------------
030000 3000-PRINT-REPORT.
030100     MOVE 1 TO WS-SCOR-SCAN-IDX.
030200     PERFORM 3100-PRINT-ONE-PLAYER
030300         VARYING WS-PLYR-IDX FROM 1 BY 1
030400         UNTIL WS-PLYR-IDX > WS-PLYR-COUNT.
030500 3000-EXIT.
030600     EXIT.
030700
030800 3100-PRINT-ONE-PLAYER.
030900     PERFORM 5100-CHECK-PAGE-BREAK THRU 5100-EXIT.
031000     MOVE SPACES TO WS-PRINT-LINE.
031100     MOVE WS-PLYR-TAB-ID(WS-PLYR-IDX)   TO WS-PH-ID.
031200     MOVE WS-PLYR-TAB-NAME(WS-PLYR-IDX) TO WS-PH-NAME.
031300     MOVE WS-PLYR-TAB-HDCP(WS-PLYR-IDX) TO WS-PH-HDCP.
031400     MOVE WS-PLYR-HDR-LINE TO RPT-OUT-REC.
031500     WRITE RPT-OUT-REC.
031600     ADD 1 TO WS-LINE-COUNT.
031700
031800     ADD 1 TO WS-RPT-PLYR-TOT.
031900     ADD WS-PLYR-TAB-HDCP(WS-PLYR-IDX) TO WS-HDCP-SUM.
032000     MOVE ZERO TO WS-RPT-SCOR-FOR-PLYR.
032100
032200     PERFORM 3200-PRINT-PLAYER-SCORES THRU 3200-EXIT
032300         UNTIL WS-SCOR-SCAN-IDX > WS-SCOR-COUNT
032400            OR WS-SCOR-TAB-PLYR-ID(WS-SCOR-SCAN-IDX) NOT =
032500               WS-PLYR-TAB-ID(WS-PLYR-IDX).
032600
032700     PERFORM 5100-CHECK-PAGE-BREAK THRU 5100-EXIT.
032800     MOVE SPACES TO WS-PRINT-LINE.
032900     MOVE WS-RPT-SCOR-FOR-PLYR TO WS-PF-COUNT.
033000     MOVE WS-PLYR-FTR-LINE TO RPT-OUT-REC.
033100     WRITE RPT-OUT-REC.
033200     ADD 1 TO WS-LINE-COUNT.
033300
033400 3200-PRINT-PLAYER-SCORES.
033500     PERFORM 5100-CHECK-PAGE-BREAK THRU 5100-EXIT.
033600     MOVE SPACES TO WS-PRINT-LINE.
033700     MOVE WS-SCOR-TAB-ID(WS-SCOR-SCAN-IDX)    TO WS-SD-ID.
033800     MOVE WS-SCOR-TAB-VAL(WS-SCOR-SCAN-IDX)   TO WS-SD-STROKES.
033900     MOVE WS-SCOR-TAB-PAR(WS-SCOR-SCAN-IDX)   TO WS-SD-PAR.
034000     MOVE WS-SCOR-TAB-SLOPE(WS-SCOR-SCAN-IDX) TO WS-SD-SLOPE.
034100
034200     MOVE WS-SCOR-TAB-VAL(WS-SCOR-SCAN-IDX)
034300                                 TO WS-CALC-SCORE-TAB(1).
034400     MOVE WS-SCOR-TAB-PAR(WS-SCOR-SCAN-IDX)
034500                                 TO WS-CALC-PAR-TAB(1).
034600     MOVE WS-SCOR-TAB-SLOPE(WS-SCOR-SCAN-IDX)
034700                                 TO WS-CALC-SLOPE-TAB(1).
034800     CALL 'HDCPCALC' USING WS-CALC-PARMS.
034900     MOVE WS-CALC-RESULT TO WS-SD-DIFF.
035000
035100     MOVE WS-SCOR-DTL-LINE TO RPT-OUT-REC.
035200     WRITE RPT-OUT-REC.
035300     ADD 1 TO WS-LINE-COUNT.
035400
035500     ADD 1 TO WS-RPT-SCOR-FOR-PLYR, WS-RPT-SCOR-TOT.
035600     ADD 1 TO WS-SCOR-SCAN-IDX.
035700 3200-EXIT.
035800     EXIT.
035900
036000*----------------------------------------------------------------
036100*    GRAND TOTALS AND THE AUDIT LINE ECHOED FROM HDCPUPDT.
036200*----------------------------------------------------------------
036300 4000-PRINT-GRAND-TOTALS.
036400     PERFORM 5100-CHECK-PAGE-BREAK THRU 5100-EXIT.
036500     IF WS-RPT-PLYR-TOT = ZERO
036600         MOVE ZERO TO WS-AVG-HDCP
036700     ELSE
036800         COMPUTE WS-AVG-HDCP ROUNDED =
036900             WS-HDCP-SUM / WS-RPT-PLYR-TOT.
037000
037100     MOVE SPACES TO WS-PRINT-LINE.
037200     MOVE WS-RPT-PLYR-TOT TO WS-TL-PLYR-TOT.
037300     MOVE WS-RPT-SCOR-TOT TO WS-TL-SCOR-TOT.
037400     MOVE WS-AVG-HDCP     TO WS-TL-AVG-HDCP.
037500     MOVE WS-TOTAL-LINE TO RPT-OUT-REC.
037600     WRITE RPT-OUT-REC.
037700     ADD 1 TO WS-LINE-COUNT.
037800
037900     PERFORM 4100-PRINT-AUDIT-LINE THRU 4100-EXIT.
038000 4000-EXIT.
038100     EXIT.
038200
038300*    TRAN-CNTS IS A SINGLE TRAILER RECORD - READ IT ONCE AND
038400*    ECHO IT STRAIGHT THROUGH, NO NEED TO UNSTRING IT BACK
038500*    APART WHEN HDCPUPDT ALREADY LABELED EVERY FIELD IN IT.
038600 4100-PRINT-AUDIT-LINE.                                           GC-0105 
038700     READ TRAN-CNTS INTO WS-PRINT-LINE
038800         AT END
038900             MOVE SPACES TO WS-PRINT-LINE
039000             MOVE "NO TRANSACTION COUNTS AVAILABLE"
039100                                  TO WS-PRINT-LINE.
039200     IF TRAN-CNT-OK OR TRAN-CNT-EOF
039300         SET TRAN-CNT-WAS-READ TO TRUE
039400     ELSE
039500         MOVE "4100-PRINT-AUDIT-LINE" TO PARA-NAME
039600         MOVE "BAD FILE STATUS ON TRAN-CNTS" TO ABEND-REASON
039700         MOVE WS-TRAN-CNT-STATUS TO ACTUAL-VAL
039800         GO TO 9999-ABEND-RTN.
039900     PERFORM 5100-CHECK-PAGE-BREAK THRU 5100-EXIT.
040000     MOVE WS-PRINT-LINE TO RPT-OUT-REC.
040100     WRITE RPT-OUT-REC.
040200     ADD 1 TO WS-LINE-COUNT.
040300 4100-EXIT.
040400     EXIT.
040500
040600*----------------------------------------------------------------
040700*    PAGE HEADING AND BREAK LOGIC.
040800*----------------------------------------------------------------
040900 5000-PRINT-PAGE-HEADER.
041000     MOVE SPACES TO WS-PRINT-LINE.
041100     MOVE WS-PAGE-NO TO WS-HDR-PAGE-NO.
041200     MOVE WS-HDR-LINE TO RPT-OUT-REC.
041300     WRITE RPT-OUT-REC AFTER ADVANCING TOP-OF-FORM.
041400     MOVE ZERO TO WS-LINE-COUNT.
041500     ADD 1 TO WS-PAGE-NO.
041600 5000-EXIT.
041700     EXIT.
041800
041900 5100-CHECK-PAGE-BREAK.                                           GC-0105 
042000     IF WS-LINE-COUNT >= MAX-LINES-PER-PAGE
042100         PERFORM 5000-PRINT-PAGE-HEADER THRU 5000-EXIT.
042200 5100-EXIT.
042300     EXIT.
042400
042500 9900-TERMINATE.
042600     CLOSE PLYR-IN
042700           SCOR-IN
042800           TRAN-CNTS
042900           RPT-OUT.
043000 9900-EXIT.
043100     EXIT.
043200
043300*----------------------------------------------------------------
043400*    FORCED ABEND - SAME IDIOM AS HDCPUPDT AND HDCPFEED.
043500*----------------------------------------------------------------
043600 9999-ABEND-RTN.
043700     MOVE "HDCPLIST" TO ABEND-PGM-NAME.
043800     DISPLAY ABEND-REC UPON CONSOLE.
043900     MOVE ZERO TO WS-CALC-RETCODE.
044000     DIVIDE WS-CALC-RETCODE INTO WS-PAGE-NO.
044100     STOP RUN.
044200
044300
