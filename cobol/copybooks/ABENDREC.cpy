000100******************************************************************
000200*    ABENDREC  -  DUMP LINE WRITTEN TO SYSOUT BEFORE AN ABEND    *
000300*                                                                *
000400*    PARA-NAME IS STAMPED AT THE TOP OF EVERY PARAGRAPH SO THE   *
000500*    OPERATOR CAN SEE WHERE A RUN DIED WITHOUT PULLING A FORMAL  *
000600*    DUMP.  EXPECTED-VAL/ACTUAL-VAL ARE FREE-FORM - MOVE WHATEVER
000700*    COMPARISON FAILED INTO THEM BEFORE THE GO TO 1000-ABEND-RTN.
000800*    RECORD LENGTH = 100, SIZED TO FIT INSIDE ANY SYSOUT FD IN    *
000900*    THIS SYSTEM.                                                *
001000******************************************************************
001100 01  ABEND-REC.
001200     05  ABEND-PGM-NAME          PIC X(08).
001300     05  FILLER                  PIC X(02) VALUE SPACES.
001400     05  PARA-NAME               PIC X(30).
001500     05  FILLER                  PIC X(02) VALUE SPACES.
001600     05  ABEND-REASON            PIC X(40).
001700     05  FILLER                  PIC X(02) VALUE SPACES.
001800     05  EXPECTED-VAL            PIC X(06).
001900     05  FILLER                  PIC X(02) VALUE SPACES.
002000     05  ACTUAL-VAL              PIC X(06).
002100     05  FILLER                  PIC X(02) VALUE SPACES.
