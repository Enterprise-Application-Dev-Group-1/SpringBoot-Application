000100******************************************************************
000200*    SCORTRAN  -  PLAYER/SCORE MAINTENANCE TRANSACTION RECORD   *
000300*                                                                *
000400*    ONE TRANSACTION FILE CARRIES ALL FOUR MAINTENANCE ACTIONS.  *
000500*    NOT EVERY FIELD IS MEANINGFUL FOR EVERY TRAN-TYPE - SEE     *
000600*    THE "USED BY" NOTE ON EACH FIELD.  ARRIVAL ORDER, NOT KEY   *
000700*    ORDER, IS THE PROCESSING ORDER.                             *
000800*                                                                *
000900*    RECORD LENGTH = 59 (2 + 9 + 9 + 30 + 3 + 3 + 3)             *
001000******************************************************************
001100 01  TRAN-FILE-REC.
001200     05  TRAN-TYPE               PIC X(02).
001300         88  TRAN-ADD-PLAYER     VALUE "AP".
001400         88  TRAN-DEL-PLAYER     VALUE "DP".
001500         88  TRAN-ADD-SCORE      VALUE "AS".
001600         88  TRAN-UPD-SCORE      VALUE "US".
001700         88  TRAN-TYPE-VALID     VALUES "AP", "DP", "AS", "US".
001800*    USED BY AP/DP/AS/US - TARGET PLAYER
001900     05  TRAN-PLYR-ID            PIC 9(09).
002000*    USED BY US (TARGET SCORE) - IGNORED AND ASSIGNED BY AS
002100     05  TRAN-SCOR-ID            PIC 9(09).
002200*    USED BY AP ONLY
002300     05  TRAN-PLYR-NAME          PIC X(30).
002400*    USED BY AS/US ONLY
002500     05  TRAN-SCOR-VAL           PIC 9(03).
002600     05  TRAN-PAR-VAL            PIC 9(03).
002700     05  TRAN-SLOPE-VAL          PIC 9(03).
