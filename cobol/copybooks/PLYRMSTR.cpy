000100******************************************************************
000200*    PLYRMSTR  -  GOLF CLUB PLAYER MASTER RECORD                *
000300*                                                                *
000400*    ONE ENTRY PER CLUB MEMBER CARRYING A HANDICAP.  THE KEY     *
000500*    IS PLYR-ID, ASSIGNED WHEN THE PLAYER IS ADDED (HIGHEST      *
000600*    EXISTING ID PLUS ONE) AND NEVER RE-USED.  PLYR-HDCP IS      *
000700*    MAINTAINED BY HDCPUPDT EVERY TIME A SCORE IS ADDED OR       *
000800*    CHANGED FOR THE PLAYER - NOTHING ELSE ON THIS RECORD        *
000900*    CHANGES ONCE THE PLAYER IS ADDED.                           *
001000*                                                                *
001100*    RECORD LENGTH = 46  (9 + 30 + 6 SIGNED + 1 FILLER)          *
001200******************************************************************
001300 01  PLYR-MASTER-REC.
001400     05  PLYR-ID                 PIC 9(09).
001500     05  PLYR-NAME               PIC X(30).
001600     05  PLYR-HDCP               PIC S9(3)V99
001700                                  SIGN IS LEADING SEPARATE.
001800*    ALPHANUMERIC VIEW OF THE HANDICAP FOR STRAIGHT MOVES INTO
001900*    REPORT AND DUMP LINES WITHOUT RE-EDITING THE SIGN.
002000     05  PLYR-HDCP-A REDEFINES PLYR-HDCP
002100                                  PIC X(06).
002200     05  FILLER                  PIC X(01).
