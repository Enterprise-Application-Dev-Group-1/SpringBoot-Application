000100******************************************************************
000200*    SCOREREC  -  GOLF CLUB ROUND-SCORE RECORD                  *
000300*                                                                *
000400*    ONE ENTRY PER ROUND POSTED FOR A PLAYER.  SCOR-ID IS        *
000500*    ASSIGNED WHEN THE SCORE IS ADDED (HIGHEST EXISTING SCORE    *
000600*    ID PLUS ONE) AND NEVER RE-USED.  SCOR-PLYR-ID POINTS BACK   *
000700*    TO PLYR-ID ON PLYRMSTR - THERE IS NO PHYSICAL PARENT/CHILD  *
000800*    LINK, THE FILES ARE FLAT AND THE KEY IS CARRIED ON EVERY    *
000900*    SCORE RECORD.                                               *
001000*                                                                *
001100*    RECORD LENGTH = 27 (9 + 9 + 3 + 3 + 3) - PACKED TIGHT TO    *
001200*    MATCH THE FEED FORMAT, NO SLACK BYTES ON THIS ONE.          *
001300******************************************************************
001400 01  SCOR-FILE-REC.
001500     05  SCOR-ID                 PIC 9(09).
001600     05  SCOR-PLYR-ID            PIC 9(09).
001700     05  SCOR-VAL                PIC 9(03).
001800     05  SCOR-PAR                PIC 9(03).
001900     05  SCOR-SLOPE              PIC 9(03).
002000         88  SCOR-SLOPE-IN-RANGE VALUES 055 THRU 155.
